000100*****************************************************************
000200* PDPAGTP  -  PDP AGENT PERFORMANCE RECORD (STORED / POSTED)    *
000300* ONE PER VALID DETAIL RECORD IMPORTED FOR A BASELINE.  WRITTEN *
000400* BY PDPIMP01, READ BY NOTHING DOWNSTREAM TODAY - KEPT AS THE   *
000500* AGENT-LEVEL AUDIT TRAIL BEHIND THE OFFICE/COMPANY TOTALS.     *
000600*                                                                *
000700* EMPLOYEE-ID/REGION/DISTRICT/SUPERVISOR ARE CARRIED STRAIGHT   *
000800* ACROSS FROM AGT-DETAIL-REC AT IMPORT TIME SO THE AUDIT TRAIL  *
000900* SHOWS WHO OWNED THE AGENT AT THE TIME THE BASELINE WAS TAKEN, *
001000* EVEN IF THE ORG CHART CHANGES LATER.                          *
001100*                                                                *
001200* 06/03/94  RAL   ORIGINAL LAYOUT FOR PDP CONVERSION - REQ 4471 *
001300* 11/09/99  RAL   Y2K - IMPORT-DATE WIDENED TO 4 DIGIT CCYY     *
001400* 09/26/00  TMO   ADDED EMPLOYEE-ID, REGION/DISTRICT/SUPERVISOR *
001500*                 AND STATUS FIELDS PLUS RESERVE FILLER -       *
001600*                 REQ 5761.                                     *
001700*****************************************************************
001800 01  AGT-PERF-REC.
001900     05  AGP-BASELINE-ID          PIC 9(5).
002000     05  AGP-AGENT-NAME           PIC X(30).
002100     05  AGP-OFFICE               PIC X(20).
002200     05  AGP-CURR-MO-AMT          PIC S9(9)V99.
002300     05  AGP-FOLL-MO-AMT          PIC S9(9)V99.
002400     05  AGP-TOTAL-AMT            PIC S9(9)V99.
002500     05  AGP-IMPORT-DATE          PIC 9(8).
002600     05  AGP-EMPLOYEE-ID          PIC X(08).
002700     05  AGP-REGION-CD            PIC X(04).
002800     05  AGP-DISTRICT-CD          PIC X(04).
002900     05  AGP-SUPERVISOR-ID        PIC X(08).
003000     05  AGP-STATUS-CD            PIC X(01).
003100         88  AGP-STATUS-ACTIVE        VALUE 'A'.
003200         88  AGP-STATUS-INACTIVE      VALUE 'I'.
003300     05  FILLER                   PIC X(15).
