000100*****************************************************************
000200* PDPOFFT  -  PDP OFFICE TOTAL RECORD (STORED / POSTED)         *
000300* ONE PER DISTINCT OFFICE PER BASELINE.  WRITTEN BY PDPIMP01 AT *
000400* END OF THE IMPORT RUN, READ BY PDPRPT01 FOR THE OFFICE        *
000500* BREAKDOWN BLOCK OF THE PROGRESS REPORT.                       *
000600*                                                                *
000700* REGION/DISTRICT/SUPERVISOR IDENTIFY WHO THIS OFFICE REPORTS   *
000800* TO ON THE ORGANIZATION CHART - CARRIED FOR REFERENCE ONLY,    *
000900* NOT VALIDATED OR USED IN ANY BREAKDOWN LOGIC TODAY.           *
001000*                                                                *
001100* 06/03/94  RAL   ORIGINAL LAYOUT FOR PDP CONVERSION - REQ 4471 *
001200* 03/22/97  RAL   ADDED AGENT-COUNT PER OFFICE - REQ 5108       *
001300* 09/26/00  TMO   ADDED REGION/DISTRICT/SUPERVISOR, LAST-       *
001400*                 ACTIVITY-DATE AND STATUS FIELDS PLUS RESERVE  *
001500*                 FILLER - REQ 5761.                            *
001600*****************************************************************
001700 01  OFF-TOTAL-REC.
001800     05  OFT-BASELINE-ID          PIC 9(5).
001900     05  OFT-OFFICE               PIC X(20).
002000     05  OFT-CURR-MO-TOTAL        PIC S9(11)V99.
002100     05  OFT-FOLL-MO-TOTAL        PIC S9(11)V99.
002200     05  OFT-GRAND-TOTAL          PIC S9(11)V99.
002300     05  OFT-AGENT-COUNT          PIC 9(5).
002400     05  OFT-IMPORT-DATE          PIC 9(8).
002500     05  OFT-REGION-CD            PIC X(04).
002600     05  OFT-DISTRICT-CD          PIC X(04).
002700     05  OFT-SUPERVISOR-ID        PIC X(08).
002800     05  OFT-LAST-ACTIVITY-DATE   PIC 9(08).
002900     05  OFT-STATUS-CD            PIC X(01).
003000         88  OFT-STATUS-ACTIVE        VALUE 'A'.
003100         88  OFT-STATUS-CLOSED        VALUE 'C'.
003200     05  FILLER                   PIC X(15).
