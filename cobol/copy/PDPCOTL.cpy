000100*****************************************************************
000200* PDPCOTL  -  PDP COMPANY TOTAL RECORD (STORED / POSTED)        *
000300* ONE ROW PER BASELINE - THE COMPANYWIDE CONTROL TOTALS PDPIMP01*
000400* POSTS AT END OF RUN.  PDPRPT01 AND PDPCMP01 BOTH KEY THIS     *
000500* FILE BY OFT-BASELINE-ID (SEQUENTIAL SCAN - THE FILE IS SMALL).*
000600*                                                                *
000700* COT-RECALC-COUNT TRACKS HOW MANY TIMES THIS ROW HAS BEEN RE-  *
000800* POSTED BY A CORRECTED IMPORT RUN AGAINST THE SAME BASELINE-ID;*
000900* IT IS FOR AUDIT REFERENCE ONLY AND IS NOT READ BY ANY PROGRAM *
001000* IN THE SUITE TODAY.                                           *
001100*                                                                *
001200* 06/03/94  RAL   ORIGINAL LAYOUT FOR PDP CONVERSION - REQ 4471 *
001300* 08/17/98  RAL   ADDED TOTAL-OFFICES FOR THE COMPARE REPORT    *
001400* 09/26/00  TMO   ADDED REGION, CREATED-BY, LAST-ACTIVITY-DATE, *
001500*                 STATUS AND RECALC-COUNT FIELDS PLUS RESERVE   *
001600*                 FILLER - REQ 5761.                            *
001700*****************************************************************
001800 01  COMP-TOTAL-REC.
001900     05  COT-BASELINE-ID          PIC 9(5).
002000     05  COT-CURR-MO-TOTAL        PIC S9(11)V99.
002100     05  COT-FOLL-MO-TOTAL        PIC S9(11)V99.
002200     05  COT-GRAND-TOTAL          PIC S9(11)V99.
002300     05  COT-TOTAL-AGENTS         PIC 9(5).
002400     05  COT-TOTAL-OFFICES        PIC 9(5).
002500     05  COT-IMPORT-DATE          PIC 9(8).
002600     05  COT-REGION-CD            PIC X(04).
002700     05  COT-CREATED-BY-ID        PIC X(08).
002800     05  COT-LAST-ACTIVITY-DATE   PIC 9(08).
002900     05  COT-STATUS-CD            PIC X(01).
003000         88  COT-STATUS-FINAL         VALUE 'F'.
003100         88  COT-STATUS-PRELIMINARY   VALUE 'P'.
003200     05  COT-RECALC-COUNT         PIC 9(03).
003300     05  FILLER                   PIC X(15).
