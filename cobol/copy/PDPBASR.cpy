000100*****************************************************************
000200* PDPBASR  -  PDP BASELINE REGISTRY RECORD                      *
000300* ONE ROW CREATED PER IMPORT RUN.  BASELINE-ID IS ASSIGNED BY   *
000400* PDPIMP01 (HIGHEST EXISTING ID PLUS ONE) AND IS NEVER REUSED.  *
000500* APPENDED TO BASELINE-FILE - NEVER REWRITTEN OR DELETED.       *
000600*                                                                *
000700* THE REGION/DISTRICT/SUPERVISOR FIELDS BELOW IDENTIFY WHO OWNED*
000800* THE BOOK OF BUSINESS THIS SNAPSHOT WAS TAKEN AGAINST - THEY   *
000900* ARE CARRIED FOR REFERENCE ONLY AND ARE NOT VALIDATED AGAINST  *
001000* ANY TABLE BY PDPIMP01.                                        *
001100*                                                                *
001200* 06/03/94  RAL   ORIGINAL LAYOUT FOR PDP CONVERSION - REQ 4471 *
001300* 05/02/96  RAL   WIDENED BASELINE-NAME TO 40 PER USER REQUEST  *
001400* 09/26/00  TMO   ADDED CREATED-BY, REGION/DISTRICT/SUPERVISOR, *
001500*                 LAST-ACTIVITY-DATE, STATUS AND APPROVAL       *
001600*                 FIELDS PLUS RESERVE FILLER - REQ 5761.        *
001700*****************************************************************
001800 01  BASELINE-REC.
001900     05  BAS-BASELINE-ID          PIC 9(5).
002000     05  BAS-BASELINE-DATE        PIC 9(8).
002100     05  BAS-BASELINE-NAME        PIC X(40).
002200     05  BAS-DESCRIPTION          PIC X(60).
002300     05  BAS-CREATED-BY-ID        PIC X(08).
002400     05  BAS-REGION-CD            PIC X(04).
002500     05  BAS-DISTRICT-CD          PIC X(04).
002600     05  BAS-SUPERVISOR-ID        PIC X(08).
002700     05  BAS-LAST-ACTIVITY-DATE   PIC 9(08).
002800     05  BAS-STATUS-CD            PIC X(01).
002900         88  BAS-STATUS-ACTIVE        VALUE 'A'.
003000         88  BAS-STATUS-SUPERSEDED    VALUE 'S'.
003100         88  BAS-STATUS-ARCHIVED      VALUE 'X'.
003200     05  BAS-APPROVAL-SW          PIC X(01).
003300         88  BAS-APPROVED             VALUE 'Y'.
003400         88  BAS-NOT-APPROVED         VALUE 'N'.
003500     05  FILLER                   PIC X(23).
