000100*****************************************************************
000200* PDPAGTD  -  PDP AGENT DETAIL INPUT RECORD                     *
000300* ONE OCCURRENCE PER AGENT PER IMPORT FILE.  RAW AMOUNT FIELDS  *
000400* CARRY DOLLAR SIGNS/COMMAS AS KEYED BY THE OFFICE - THE POST   *
000500* PROGRAM EDITS THEM DOWN TO SIGNED PACKED AMOUNTS.             *
000600*                                                                *
000700* EMPLOYEE-ID/REGION/DISTRICT/SUPERVISOR WERE ADDED WHEN THE    *
000800* OFFICES BEGAN KEYING FROM A COMMON UPLOAD TEMPLATE INSTEAD OF *
000900* A HANDWRITTEN SHEET - NEITHER IS VALIDATED BY THIS PROGRAM,   *
001000* WHATEVER THE OFFICE KEYS IS WHAT COMES THROUGH.               *
001100*                                                                *
001200* 06/03/94  RAL   ORIGINAL LAYOUT FOR PDP CONVERSION - REQ 4471 *
001300* 02/14/98  RAL   WIDENED AMOUNT FIELDS TO CARRY EDIT CHARACTERS*
001400* 09/26/00  TMO   ADDED EMPLOYEE-ID, REGION/DISTRICT/SUPERVISOR *
001500*                 AND STATUS FIELDS PLUS RESERVE FILLER FOR THE *
001600*                 NEW UPLOAD TEMPLATE - REQ 5761.               *
001700*****************************************************************
001800 01  AGT-DETAIL-REC.
001900     05  AGT-NAME                PIC X(30).
002000     05  AGT-OFFICE               PIC X(20).
002100     05  AGT-EMPLOYEE-ID          PIC X(08).
002200     05  AGT-REGION-CD            PIC X(04).
002300     05  AGT-DISTRICT-CD          PIC X(04).
002400     05  AGT-SUPERVISOR-ID        PIC X(08).
002500     05  AGT-CURR-MO-AMT-X       PIC X(13).
002600     05  AGT-FOLL-MO-AMT-X       PIC X(13).
002700     05  AGT-STATUS-CD            PIC X(01).
002800         88  AGT-STATUS-ACTIVE        VALUE 'A'.
002900         88  AGT-STATUS-INACTIVE      VALUE 'I'.
003000     05  FILLER                   PIC X(10).
