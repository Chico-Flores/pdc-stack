000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          PDPRPT01.
000300 AUTHOR.              R A LARKIN.
000400 INSTALLATION.        CENTRAL COLLECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN.        06/10/94.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* PDP PROGRESS REPORT BUILDER.                                  *
001100* PRINTS COMPANY TOTALS, TEAM METRICS AND AN OFFICE BREAKDOWN   *
001200* FOR ONE BASELINE.  RPTPARM CARRIES THE REQUESTED BASELINE-ID; *
001300* A BLANK CARD DEFAULTS TO THE MOST RECENTLY CREATED BASELINE   *
001400* (THE HIGHEST BASELINE-ID ON FILE).                            *
001500*                                                                *
001600* CHANGE LOG                                                    *
001700* ----------                                                    *
001800* 06/10/94  RAL  ORIGINAL PROGRAM - PDP TRACKER CONVERSION      *
001900*                REQUEST 4471.                                  *
002000* 09/12/94  RAL  OFFICE BREAKDOWN NOW SORTED DESCENDING BY      *
002100*                GRAND TOTAL - REQ 4471B.                       *
002200* 04/03/95  RAL  BLANK RPTPARM CARD NOW DEFAULTS TO THE MOST    *
002300*                RECENT BASELINE INSTEAD OF ABENDING - REQ 4693.*
002400* 08/17/98  RAL  AVERAGE PER AGENT GUARDED AGAINST ZERO AGENT   *
002500*                COUNT - REQ 5390.                              *
002600* 11/09/98  SJP  Y2K REMEDIATION - BASELINE DATE HEADER NOW     *
002700*                DISPLAYS A FULL 4 DIGIT CENTURY-YEAR.          *
002800* 06/14/00  TMO  ADDED "NO BASELINES FOUND" MESSAGE FOR AN      *
002900*                EMPTY BASELINE-FILE - REQ 5660.                *
003000* 09/05/00  TMO  WORKING-STORAGE RENAMED TO STANDARD I-/O-/C-   *
003100*                PREFIXES PER SHOP AUDIT; REC-FOUND AND         *
003200*                ZERO-AGENTS CONDITION-NAMES ADDED - REQ 5711.  *
003250* 09/26/00  TMO  PDPBASR/PDPCOTL/PDPOFFT ALL WIDENED FOR THE     *
003260*                NEW REGION/DISTRICT/SUPERVISOR/STATUS FIELDS - *
003270*                RECORD CONTAINS ON ALL THREE FDS BELOW UPDATED *
003280*                TO MATCH - REQ 5761.                           *
003300*****************************************************************
003400
003500*****************************************************************
003600* C01 IS THE ONLY SPECIAL-NAMES ENTRY THIS PROGRAM NEEDS - IT   *
003700* TIES THE PRINTER'S TOP-OF-FORM CHANNEL TO THE ADVANCING TOP-  *
003800* OF-FORM CLAUSE USED TO SKIP TO A NEW PAGE AT THE START OF     *
003900* EACH RUN.                                                     *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*****************************************************************
005000* FIVE FILES: THE BASELINE REGISTRY, THE COMPANY-TOTAL AND      *
005100* OFFICE-TOTAL FILES POSTED BY PDPIMP01 FOR THE REQUESTED       *
005200* BASELINE, A ONE-CARD RUN CONTROL (RPTPARM) NAMING WHICH       *
005300* BASELINE-ID TO REPORT ON, AND THE PRINTED PROGRESS REPORT     *
005400* ITSELF.                                                       *
005500*****************************************************************
005600     SELECT BASELINE-FILE
005700         ASSIGN TO BASFIL
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT COMPANY-TOTAL-FILE
006100         ASSIGN TO COTOT
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT OFFICE-TOTAL-FILE
006500         ASSIGN TO OFFTOT
006600         ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT RPTPARM
006900         ASSIGN TO RPTCTL
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT PROGRESS-REPORT
007300         ASSIGN TO PDPRPT
007400         ORGANIZATION IS RECORD SEQUENTIAL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900*****************************************************************
008000* SAME BASELINE REGISTRY LAYOUT PDPIMP01 WRITES AND PDPBAS01    *
008100* LISTS - COPIED HERE SOLELY TO RESOLVE A BLANK RPTPARM CARD TO *
008200* THE HIGHEST BASELINE-ID ON FILE (SEE 1210-FIND-LATEST-ID) AND *
008300* TO PULL THE BASELINE NAME/DATE/DESCRIPTION FOR THE REPORT     *
008400* HEADER.                                                       *
008500*****************************************************************
008600 FD  BASELINE-FILE
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 170 CHARACTERS
008900     DATA RECORD IS BASELINE-REC.
009000 COPY PDPBASR.
009100
009200*****************************************************************
009300* ONE COMPANY-WIDE ROLLUP ROW PER BASELINE, POSTED BY PDPIMP01  *
009400* AT IMPORT TIME.  THIS PROGRAM READS IT SEQUENTIALLY LOOKING   *
009500* FOR THE ONE ROW MATCHING THE REQUESTED BASELINE-ID - THERE IS *
009600* NO INDEXED ACCESS ON ANY PDP FILE.                            *
009700*****************************************************************
009800 FD  COMPANY-TOTAL-FILE
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 101 CHARACTERS
010100     DATA RECORD IS COMP-TOTAL-REC.
010200 COPY PDPCOTL.
010300
010400*****************************************************************
010500* ONE ROW PER OFFICE PER BASELINE.  LOADED IN FULL INTO OFFICE- *
010600* RPT-TABLE BY 2000-LOAD-OFFICE-TABLE, THEN SORTED DESCENDING   *
010700* BY GRAND TOTAL BEFORE PRINTING SO THE BEST PERFORMING OFFICE  *
010800* ALWAYS HEADS THE OFFICE BREAKDOWN.                            *
010900*****************************************************************
011000 FD  OFFICE-TOTAL-FILE
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 117 CHARACTERS
011300     DATA RECORD IS OFF-TOTAL-REC.
011400 COPY PDPOFFT.
011500
011600*****************************************************************
011700* A SINGLE FIVE-DIGIT BASELINE-ID PUNCHED LEFT-JUSTIFIED, OR    *
011800* BLANK TO ASK FOR THE MOST RECENT BASELINE.  RPT-PARM-ALT      *
011900* BELOW REDEFINES THE FIELD NUMERIC SO IT CAN BE MOVED STRAIGHT *
012000* INTO C-REQ-BASELINE-ID.                                       *
012100*****************************************************************
012200 FD  RPTPARM
012300     LABEL RECORD IS STANDARD
012400     RECORD CONTAINS 5 CHARACTERS
012500     DATA RECORD IS RPT-PARM-REC.
012600 01  RPT-PARM-REC                 PIC X(05).
012700
012800*****************************************************************
012900* STANDARD 132-COLUMN PRINT LINE WITH A 60-LINE PAGE AND A      *
013000* FOOTING LINE AT 55 - THE SAME LINAGE THIS SHOP USES ON ITS    *
013100* OTHER PRINTED REPORTS SO OPERATIONS DOES NOT HAVE TO RE-ALIGN *
013200* FORMS FOR THIS JOB.                                           *
013300*****************************************************************
013400 FD  PROGRESS-REPORT
013500     LABEL RECORD IS OMITTED
013600     RECORD CONTAINS 132 CHARACTERS
013700     LINAGE IS 60 WITH FOOTING AT 55
013800     DATA RECORD IS PRTLINE.
013900
014000 01  PRTLINE                      PIC X(132).
014100
014200*****************************************************************
014300* SWITCHES FIRST, THEN THE SUBSCRIPTS AND RUN COUNTERS, THEN    *
014400* THE BASELINE/COMPANY SAVE AREAS FILLED FROM THE MATCHING      *
014500* RECORD, THEN THE OFFICE-RPT-TABLE AND ITS SORT WORK AREA, AND *
014600* FINALLY THE PRINT LINE LAYOUTS IN THE ORDER THEY APPEAR ON    *
014700* THE REPORT.                                                   *
014800*****************************************************************
014900 WORKING-STORAGE SECTION.
015000
015100*****************************************************************
015200* REC-FOUND IS SHARED BY ALL THREE LOOKUP PARAGRAPHS            *
015300* (1220-FETCH-BASELINE-REC, 1310-SCAN-COMPANY-TOTAL) - EACH     *
015400* PARAGRAPH RESETS FOUND-SW TO 'NO' BEFORE ITS OWN SCAN SO A    *
015500* STALE 'YES' FROM AN EARLIER LOOKUP CAN NEVER BE MISTAKEN FOR  *
015600* A MATCH ON THE CURRENT ONE.                                   *
015700*****************************************************************
015800 01  SWITCHES.
015900     05  BAS-EOF-SW            PIC XXX     VALUE 'NO'.
016000     05  COT-EOF-SW            PIC XXX     VALUE 'NO'.
016100     05  OFT-EOF-SW            PIC XXX     VALUE 'NO'.
016200     05  FOUND-SW              PIC XXX     VALUE 'NO'.
016300         88  REC-FOUND            VALUE 'YES'.
016400     05  FILLER                   PIC X(08)   VALUE SPACES.
016500
016600*****************************************************************
016700* C-REQ-BASELINE-ID IS THE BASELINE THIS RUN IS REPORTING ON,   *
016800* EITHER FROM RPTPARM OR RESOLVED BY 1210-FIND-LATEST-ID.  OFF- *
016900* IX/C-PASS-IX/C-CMP-IX/C-PASS-LIMIT ARE ALL SORT AND PRINT-    *
017000* LOOP SUBSCRIPTS INTO OFFICE-RPT-TABLE BELOW - KEPT COMP SINCE *
017100* THEY ARE INCREMENTED ON EVERY OFFICE ROW.                     *
017200*****************************************************************
017300 01  COUNTERS COMP.
017400     05  C-REQ-BASELINE-ID       PIC 9(5)    VALUE 0.
017500     05  C-MAX-BASELINE-ID       PIC 9(5)    VALUE 0.
017600     05  C-OFFICE-CT             PIC 9(3)    VALUE 0.
017700     05  OFF-IX                   PIC 9(3)    VALUE 0.
017800     05  C-PASS-IX               PIC 9(3)    VALUE 0.
017900     05  C-CMP-IX                PIC 9(3)    VALUE 0.
018000     05  C-PASS-LIMIT            PIC 9(3)    VALUE 0.
018100
018200*****************************************************************
018300* NUMERIC VIEW OF THE FIVE-BYTE RUN CONTROL CARD SO THE         *
018400* REQUESTED BASELINE-ID CAN BE MOVED DIRECTLY INTO A PIC 9      *
018500* FIELD WITHOUT AN INTERMEDIATE EDIT.                           *
018600*****************************************************************
018700 01  RPT-PARM-ALT REDEFINES RPT-PARM-REC
018800                                   PIC 9(05).
018900
019000*****************************************************************
019100* USED ONLY BY THE NO-BASELINES-FOUND DISPLAY IN 0000-PDPRPT01  *
019200* - TRACE-ID-ALT REDEFINES IT DISPLAY SO OPERATIONS CAN READ    *
019300* THE REQUESTED ID OFF THE JOB LOG WITHOUT SIGN OR ZERO-        *
019400* SUPPRESS NOISE.                                               *
019500*****************************************************************
019600 01  TRACE-ID                  PIC 9(5)    VALUE 0.
019700 01  TRACE-ID-ALT REDEFINES TRACE-ID
019800                                   PIC X(5).
019900
020000*****************************************************************
020100* FILLED BY 1221-SCAN-FOR-ID WHEN THE REQUESTED BASELINE-ID IS  *
020200* LOCATED ON BASELINE-FILE - HOLDS EXACTLY THE FOUR FIELDS THE  *
020300* REPORT HEADER NEEDS, NAMED BASE- RATHER THAN BAS- SO THEY ARE *
020400* NEVER CONFUSED WITH THE COPYBOOK FIELDS THEY WERE MOVED FROM. *
020500*****************************************************************
020600 01  BASELINE-SAVE.
020700     05  BASE-ID                   PIC 9(5)      VALUE 0.
020800     05  BASE-DATE                 PIC 9(8)      VALUE 0.
020900     05  BASE-NAME                 PIC X(40)     VALUE SPACES.
021000     05  BASE-DESC                 PIC X(60)     VALUE SPACES.
021100
021200*****************************************************************
021300* BREAKS THE EIGHT-DIGIT CCYYMMDD BASELINE DATE INTO ITS THREE  *
021400* PARTS SO 3000-WRITE-PROGRESS-REPORT CAN STRING THEM BACK      *
021500* TOGETHER AS MM/DD/CCYY FOR THE HEADER - THE SAME FOUR-DIGIT   *
021600* CENTURY-YEAR FORMAT ADOPTED SHOPWIDE FOR Y2K.                 *
021700*****************************************************************
021800 01  BD-HOLD.
021900     05  BD-CCYY               PIC 9(4).
022000     05  BD-MM                 PIC 99.
022100     05  BD-DD                 PIC 99.
022200 01  BD-ALT REDEFINES BD-HOLD
022300                                   PIC 9(8).
022400
022500*****************************************************************
022600* FILLED BY 1310-SCAN-COMPANY-TOTAL WHEN THE REQUESTED          *
022700* BASELINE-ID IS LOCATED ON COMPANY-TOTAL-FILE.  ZERO-AGENTS    *
022800* GUARDS 3200-WRITE-TEAM-BLOCK'S AVERAGE-PER-AGENT COMPUTE      *
022900* AGAINST A DIVIDE BY ZERO ON A BASELINE POSTED WITH NO AGENT   *
023000* DETAIL ROWS AT ALL.                                           *
023100*****************************************************************
023200 01  COMPANY-SAVE.
023300     05  COMP-ID                   PIC 9(5)      VALUE 0.
023400     05  COMP-CURR                 PIC S9(11)V99 VALUE 0.
023500     05  COMP-FOLL                 PIC S9(11)V99 VALUE 0.
023600     05  COMP-GRAND                PIC S9(11)V99 VALUE 0.
023700     05  COMP-AGENTS               PIC 9(5)      VALUE 0.
023800         88  ZERO-AGENTS             VALUE 0.
023900     05  COMP-OFFICES              PIC 9(5)      VALUE 0.
024000
024100*****************************************************************
024200* GRAND TOTAL DIVIDED BY TOTAL AGENTS, ROUNDED TO THE PENNY -   *
024300* PRINTED AS THE LAST LINE OF THE COMPANY MONEY BLOCK.          *
024400*****************************************************************
024500 77  C-AVERAGE                   PIC S9(9)V99    VALUE 0.
024600
024700*****************************************************************
024800* HOLDS UP TO 50 OFFICES FOR ONE BASELINE, LOADED BY 2000-LOAD- *
024900* OFFICE-TABLE AND THEN SORTED DESCENDING BY OFF-GRAND IN       *
025000* 2100-SORT-OFFICE-TABLE - SAME BUBBLE-SORT SHAPE PDPBAS01 USES *
025100* ON ITS OWN BASELINE TABLE.  FIFTY IS MORE OFFICES THAN THIS   *
025200* COMPANY HAS EVER RUN AT ONCE; RAISE THE OCCURS IF THAT EVER   *
025300* CHANGES.                                                      *
025400*****************************************************************
025500 01  OFFICE-RPT-TABLE.
025600     05  OFF-ENTRY OCCURS 50 TIMES.
025700         10  OFF-NAME             PIC X(20).
025800         10  OFF-GRAND            PIC S9(11)V99.
025900         10  OFF-CT               PIC 9(5)     COMP.
026000         10  FILLER               PIC X(05).
026100
026200*****************************************************************
026300* ONE-ROW SCRATCH AREA USED BY 2111-SORT-COMPARE TO EXCHANGE    *
026400* TWO ADJACENT OFF-ENTRY ROWS WHEN THEY ARE OUT OF ORDER.       *
026500*****************************************************************
026600 01  SWAP-ENTRY.
026700     05  SWP-NAME                 PIC X(20).
026800     05  SWP-GRAND                PIC S9(11)V99.
026900     05  SWP-CT                   PIC 9(5)     COMP.
027000     05  FILLER                   PIC X(05).
027100
027200*****************************************************************
027300* REPORT TITLE PRINTED ONCE AT THE TOP OF EVERY RUN, CENTERED   *
027400* ON THE 132-COLUMN LINE.                                       *
027500*****************************************************************
027600 01  RPT-TITLE-LINE.
027700     05  FILLER                   PIC X(45)   VALUE SPACES.
027800     05  FILLER                   PIC X(41)
027900         VALUE 'POST DATED PAYMENT (PDP) PROGRESS REPORT'.
028000     05  FILLER                   PIC X(46)   VALUE SPACES.
028100
028200*****************************************************************
028300* A FULL LINE OF DASHES USED TO BOX OFF THE HEADER AND THE      *
028400* OFFICE BREAKDOWN SECTION.                                     *
028500*****************************************************************
028600 01  RPT-SEPARATOR-LINE.
028700     05  FILLER                   PIC X(132)  VALUE ALL '-'.
028800
028900*****************************************************************
029000* PRINTS THE BASELINE NAME BENEATH THE TITLE AND SEPARATOR.     *
029100*****************************************************************
029200 01  RPT-BASELINE-LINE1.
029300     05  FILLER                   PIC X(3)    VALUE SPACES.
029400     05  FILLER                   PIC X(15) VALUE
029500         'BASELINE NAME:'.
029600     05  O-BAS-NAME               PIC X(40).
029700     05  FILLER                   PIC X(74)   VALUE SPACES.
029800
029900*****************************************************************
030000* PRINTS THE BASELINE DATE AND FREE-FORM DESCRIPTION ON THE     *
030100* SAME LINE, MATCHING THE TWO-COLUMN LAYOUT PDPBAS01 USES ON    *
030200* ITS OWN LISTING.                                              *
030300*****************************************************************
030400 01  RPT-BASELINE-LINE2.
030500     05  FILLER                   PIC X(3)    VALUE SPACES.
030600     05  FILLER                   PIC X(15) VALUE
030700         'BASELINE DATE:'.
030800     05  O-BAS-DATE               PIC X(10).
030900     05  FILLER                   PIC X(5)    VALUE SPACES.
031000     05  FILLER                   PIC X(13) VALUE 'DESCRIPTION:'.
031100     05  O-BAS-DESC               PIC X(60).
031200     05  FILLER                   PIC X(26)   VALUE SPACES.
031300
031400*****************************************************************
031500* GENERAL-PURPOSE LABEL-PLUS-DOLLAR-AMOUNT LINE REUSED FOR      *
031600* EVERY MONEY FIGURE ON THE REPORT (CURRENT MONTH, FOLLOWING    *
031700* MONTH, GRAND TOTAL, AVERAGE PER AGENT) - ONLY O-MN-LABEL AND  *
031800* O-MN-AMOUNT CHANGE BETWEEN USES.                              *
031900*****************************************************************
032000 01  RPT-MONEY-LINE.
032100     05  FILLER                   PIC X(3)    VALUE SPACES.
032200     05  O-MN-LABEL               PIC X(26).
032300     05  O-MN-AMOUNT              PIC $Z,ZZZ,ZZ9.99.
032400     05  FILLER                   PIC X(90)   VALUE SPACES.
032500
032600*****************************************************************
032700* GENERAL-PURPOSE LABEL-PLUS-COUNT LINE FOR THE TOTAL AGENTS    *
032800* AND TOTAL OFFICES FIGURES.                                    *
032900*****************************************************************
033000 01  RPT-COUNT-LINE.
033100     05  FILLER                   PIC X(3)    VALUE SPACES.
033200     05  O-CT-LABEL               PIC X(26).
033300     05  O-CT-VALUE               PIC ZZ,ZZ9.
033400     05  FILLER                   PIC X(97)   VALUE SPACES.
033500
033600*****************************************************************
033700* ONE DETAIL LINE PER OFFICE IN THE BREAKDOWN - NAME, GRAND     *
033800* TOTAL AND AGENT COUNT, PRINTED IN THE SORTED ORDER LEFT       *
033900* BEHIND BY 2100-SORT-OFFICE-TABLE.                             *
034000*****************************************************************
034100 01  RPT-OFFICE-LINE.
034200     05  FILLER                   PIC X(3)    VALUE SPACES.
034300     05  O-OFF-NAME               PIC X(20).
034400     05  FILLER                   PIC X(5)    VALUE SPACES.
034500     05  O-OFF-GRAND              PIC $Z,ZZZ,ZZ9.99.
034600     05  FILLER                   PIC X(5)    VALUE SPACES.
034700     05  O-OFF-CT                 PIC ZZ,ZZ9.
034800     05  FILLER                   PIC X(80)   VALUE SPACES.
034900
035000*****************************************************************
035100* PRINTED IN PLACE OF THE WHOLE REPORT WHEN BASELINE-FILE IS    *
035200* EMPTY - ADDED UNDER REQ 5660 SO THE FIRST RUN OF THE SUITE,   *
035300* BEFORE ANY IMPORT HAS EVER POSTED A BASELINE, PRODUCES A      *
035400* READABLE MESSAGE INSTEAD OF A BLANK PAGE.                     *
035500*****************************************************************
035600 01  RPT-NOBASE-LINE.
035700     05  FILLER                   PIC X(20)   VALUE SPACES.
035800     05  FILLER                   PIC X(18) VALUE
035900         'NO BASELINES FOUND'.
036000     05  FILLER                   PIC X(94)   VALUE SPACES.
036100
036200*****************************************************************
036300* 1000S RESOLVE WHICH BASELINE TO REPORT ON AND PULL ITS SAVED  *
036400* FIELDS, 2000S LOAD AND SORT THE OFFICE TABLE, AND 3000S WRITE *
036500* THE REPORT ITSELF ONE BLOCK AT A TIME - COMPANY TOTALS, TEAM  *
036600* METRICS, THEN THE OFFICE BREAKDOWN.                           *
036700*****************************************************************
036800 PROCEDURE DIVISION.
036900
037000*****************************************************************
037100* TOP LEVEL OF THE RUN.  IF 1200-FIND-BASELINE COULD NOT LOCATE *
037200* THE REQUESTED BASELINE (OR THERE WAS NONE TO DEFAULT TO),     *
037300* SKIP STRAIGHT TO THE NO-BASELINES MESSAGE RATHER THAN         *
037400* BUILDING A REPORT AROUND ZERO-INITIALIZED SAVE AREAS.         *
037500*****************************************************************
037600 0000-PDPRPT01.
037700     PERFORM 1000-INIT.
037800     IF REC-FOUND
037900         PERFORM 1300-FIND-COMPANY-TOTAL
038000         PERFORM 2000-LOAD-OFFICE-TABLE
038100         PERFORM 2100-SORT-OFFICE-TABLE THRU 2100-EXIT
038200         PERFORM 3000-WRITE-PROGRESS-REPORT
038300     ELSE
038400         WRITE PRTLINE FROM RPT-NOBASE-LINE
038500             AFTER ADVANCING TOP-OF-FORM
038600         MOVE C-REQ-BASELINE-ID TO TRACE-ID
038700         DISPLAY 'PDPRPT01 - NO BASELINES FOUND, ID REQUESTED '
038800             TRACE-ID-ALT
038900     END-IF.
039000     CLOSE PROGRESS-REPORT.
039100     STOP RUN.
039200
039300
039400*****************************************************************
039500* OPENS THE OUTPUT REPORT FILE AND RESOLVES/LOOKS UP THE        *
039600* BASELINE BEFORE ANY OFFICE OR COMPANY DATA IS TOUCHED.        *
039700*****************************************************************
039800 1000-INIT.
039900     OPEN OUTPUT PROGRESS-REPORT.
040000     PERFORM 1100-RESOLVE-BASELINE-ID.
040100     PERFORM 1200-FIND-BASELINE.
040200
040300
040400*****************************************************************
040500* READS THE ONE-CARD RPTPARM FILE.  A BLANK CARD (OR A MISSING  *
040600* ONE - THE AT END CLAUSE COVERS BOTH) LEAVES C-REQ-BASELINE-ID *
040700* AT ZERO, WHICH 1200-FIND-BASELINE TREATS AS 'GIVE ME THE MOST *
040800* RECENT BASELINE' - ADDED UNDER REQ 4693 AFTER AN EMPTY CARD   *
040900* USED TO ABEND THE RUN.                                        *
041000*****************************************************************
041100 1100-RESOLVE-BASELINE-ID.
041200     OPEN INPUT RPTPARM.
041300     READ RPTPARM
041400         AT END MOVE SPACES TO RPT-PARM-REC
041500     END-READ.
041600     CLOSE RPTPARM.
041700* A MISSING RPTCTL CARD READS AS SPACES THE SAME AS A CARD
041800* PUNCHED ALL BLANK - THE AT END CLAUSE ABOVE MOVES SPACES SO
041900* BOTH CASES FALL INTO THIS SAME BRANCH.
042000     IF RPT-PARM-REC = SPACES
042100         MOVE 0 TO C-REQ-BASELINE-ID
042200     ELSE
042300         MOVE RPT-PARM-ALT TO C-REQ-BASELINE-ID
042400     END-IF.
042500
042600
042700*****************************************************************
042800* IF NO SPECIFIC BASELINE-ID WAS REQUESTED, FIRST FIND THE      *
042900* HIGHEST ONE ON FILE, THEN FETCH ITS RECORD.                   *
043000*****************************************************************
043100 1200-FIND-BASELINE.
043200     IF C-REQ-BASELINE-ID = 0
043300         PERFORM 1210-FIND-LATEST-ID
043400     END-IF.
043500     PERFORM 1220-FETCH-BASELINE-REC THRU 1220-EXIT.
043600
043700
043800*****************************************************************
043900* ONE FULL PASS OF BASELINE-FILE TRACKING THE HIGHEST BASELINE- *
044000* ID SEEN - THE SAME 'HIGHEST WINS' RULE PDPIMP01 USES WHEN     *
044100* ASSIGNING A NEW BASELINE-ID AT IMPORT TIME.                   *
044200*****************************************************************
044300 1210-FIND-LATEST-ID.
044400     MOVE 0    TO C-MAX-BASELINE-ID.
044500     MOVE 'NO' TO BAS-EOF-SW.
044600     OPEN INPUT BASELINE-FILE.
044700     PERFORM 1211-SCAN-MAX-ID
044800         UNTIL BAS-EOF-SW = 'YES'.
044900     CLOSE BASELINE-FILE.
045000     MOVE C-MAX-BASELINE-ID TO C-REQ-BASELINE-ID.
045100
045200
045300*****************************************************************
045400* ONE READ, ONE COMPARE - KEEPS C-MAX-BASELINE-ID AT THE        *
045500* HIGHEST BASELINE-ID READ SO FAR.                              *
045600*****************************************************************
045700 1211-SCAN-MAX-ID.
045800     READ BASELINE-FILE
045900         AT END
046000             MOVE 'YES' TO BAS-EOF-SW
046100         NOT AT END
046200             IF BAS-BASELINE-ID > C-MAX-BASELINE-ID
046300                 MOVE BAS-BASELINE-ID TO C-MAX-BASELINE-ID
046400             END-IF
046500     END-READ.
046600
046700
046800*****************************************************************
046900* IF C-REQ-BASELINE-ID IS STILL ZERO HERE IT MEANS BASELINE-    *
047000* FILE WAS COMPLETELY EMPTY WHEN 1210-FIND-LATEST-ID RAN -      *
047100* THERE IS NOTHING TO FETCH, SO SKIP THE OPEN/SCAN/CLOSE        *
047200* ENTIRELY VIA THE GO TO BELOW.  ALWAYS PERFORMED AS PERFORM    *
047300* ... THRU 1220-EXIT SO THAT GO TO RETURNS CLEANLY TO           *
047400* 1200-FIND-BASELINE INSTEAD OF FALLING THROUGH INTO 1221-SCAN- *
047500* FOR-ID.                                                       *
047600*****************************************************************
047700 1220-FETCH-BASELINE-REC.
047800     MOVE 'NO' TO BAS-EOF-SW.
047900     MOVE 'NO' TO FOUND-SW.
048000     IF C-REQ-BASELINE-ID = 0
048100         GO TO 1220-EXIT
048200     END-IF.
048300     OPEN INPUT BASELINE-FILE.
048400     PERFORM 1221-SCAN-FOR-ID
048500         UNTIL BAS-EOF-SW = 'YES'
048600            OR REC-FOUND.
048700     CLOSE BASELINE-FILE.
048800
048900*****************************************************************
049000* COMMON EXIT FOR 1220-FETCH-BASELINE-REC - SEE THE NOTE THERE  *
049100* ON WHY THE PERFORM ABOVE ALWAYS NAMES THIS PARAGRAPH AS ITS   *
049200* THRU RANGE.                                                   *
049300*****************************************************************
049400 1220-EXIT.
049500     EXIT.
049600
049700
049800*****************************************************************
049900* READS BASELINE-FILE LOOKING FOR THE REQUESTED BASELINE-ID; ON *
050000* A MATCH IT COPIES ALL FOUR FIELDS THE REPORT HEADER NEEDS     *
050100* INTO BASELINE-SAVE AND SETS FOUND-SW SO THE PERFORM ... UNTIL *
050200* IN 1220-FETCH-BASELINE-REC STOPS SCANNING.                    *
050300*****************************************************************
050400 1221-SCAN-FOR-ID.
050500     READ BASELINE-FILE
050600         AT END
050700             MOVE 'YES' TO BAS-EOF-SW
050800         NOT AT END
050900             IF BAS-BASELINE-ID = C-REQ-BASELINE-ID
051000                 MOVE 'YES'             TO FOUND-SW
051100                 MOVE BAS-BASELINE-ID   TO BASE-ID
051200                 MOVE BAS-BASELINE-DATE TO BASE-DATE
051300                 MOVE BAS-BASELINE-NAME TO BASE-NAME
051400                 MOVE BAS-DESCRIPTION   TO BASE-DESC
051500             END-IF
051600     END-READ.
051700
051800
051900*****************************************************************
052000* SAME SHAPE AS 1220-FETCH-BASELINE-REC BUT AGAINST COMPANY-    *
052100* TOTAL-FILE - IF THIS BASELINE HAS NO COMPANY-TOTAL ROW        *
052200* (SHOULD NEVER HAPPEN SINCE PDPIMP01 ALWAYS WRITES ONE AT      *
052300* IMPORT TIME) THE REPORT WILL PRINT WITH ALL COMPANY FIGURES   *
052400* STILL AT THEIR INITIALIZED ZERO.                              *
052500*****************************************************************
052600 1300-FIND-COMPANY-TOTAL.
052700     MOVE 'NO' TO COT-EOF-SW.
052800     MOVE 'NO' TO FOUND-SW.
052900     OPEN INPUT COMPANY-TOTAL-FILE.
053000     PERFORM 1310-SCAN-COMPANY-TOTAL
053100         UNTIL COT-EOF-SW = 'YES'
053200            OR REC-FOUND.
053300     CLOSE COMPANY-TOTAL-FILE.
053400
053500
053600*****************************************************************
053700* ONE READ, ONE COMPARE, AND ON A MATCH A STRAIGHT FIELD-BY-    *
053800* FIELD MOVE INTO COMPANY-SAVE.                                 *
053900*****************************************************************
054000 1310-SCAN-COMPANY-TOTAL.
054100     READ COMPANY-TOTAL-FILE
054200         AT END
054300             MOVE 'YES' TO COT-EOF-SW
054400         NOT AT END
054500             IF COT-BASELINE-ID = C-REQ-BASELINE-ID
054600                 MOVE 'YES'              TO FOUND-SW
054700                 MOVE COT-BASELINE-ID    TO COMP-ID
054800                 MOVE COT-CURR-MO-TOTAL  TO COMP-CURR
054900                 MOVE COT-FOLL-MO-TOTAL  TO COMP-FOLL
055000                 MOVE COT-GRAND-TOTAL    TO COMP-GRAND
055100                 MOVE COT-TOTAL-AGENTS   TO COMP-AGENTS
055200                 MOVE COT-TOTAL-OFFICES  TO COMP-OFFICES
055300             END-IF
055400     END-READ.
055500
055600
055700*****************************************************************
055800* LOADS EVERY OFFICE-TOTAL-FILE ROW FOR THE REQUESTED BASELINE  *
055900* INTO OFFICE-RPT-TABLE, IN WHATEVER ORDER PDPIMP01 HAPPENED TO *
056000* WRITE THEM - 2100-SORT-OFFICE-TABLE BELOW PUTS THEM IN PRINT  *
056100* ORDER.                                                        *
056200*****************************************************************
056300 2000-LOAD-OFFICE-TABLE.
056400     MOVE 0    TO C-OFFICE-CT.
056500     MOVE 'NO' TO OFT-EOF-SW.
056600     OPEN INPUT OFFICE-TOTAL-FILE.
056700     PERFORM 2010-LOAD-ONE-OFFICE
056800         UNTIL OFT-EOF-SW = 'YES'.
056900     CLOSE OFFICE-TOTAL-FILE.
057000
057100
057200*****************************************************************
057300* SKIPS ANY ROW BELONGING TO A DIFFERENT BASELINE - OFFICE-     *
057400* TOTAL-FILE ACCUMULATES ROWS FROM EVERY IMPORT EVER RUN, NOT   *
057500* JUST THE ONE BEING REPORTED ON.                               *
057600*****************************************************************
057700 2010-LOAD-ONE-OFFICE.
057800     READ OFFICE-TOTAL-FILE
057900         AT END
058000             MOVE 'YES' TO OFT-EOF-SW
058100         NOT AT END
058200             IF OFT-BASELINE-ID = C-REQ-BASELINE-ID
058300                 ADD 1 TO C-OFFICE-CT
058400                 MOVE OFT-OFFICE      TO OFF-NAME (C-OFFICE-CT)
058500                 MOVE OFT-GRAND-TOTAL TO OFF-GRAND (C-OFFICE-CT)
058600                 MOVE OFT-AGENT-COUNT TO OFF-CT (C-OFFICE-CT)
058700             END-IF
058800     END-READ.
058900
059000
059100*****************************************************************
059200* A ONE-OR-ZERO OFFICE TABLE IS ALREADY IN ORDER, SO SKIP THE   *
059300* SORT ENTIRELY VIA THE GO TO - OTHERWISE RUN A STANDARD        *
059400* DESCENDING BUBBLE SORT ON OFF-GRAND, REQ 4471B.  ALWAYS       *
059500* PERFORMED AS PERFORM ... THRU 2100-EXIT SO THE GO TO ABOVE    *
059600* RETURNS TO 0000-PDPRPT01 INSTEAD OF FALLING THROUGH INTO      *
059700* 2110-SORT-PASS.                                               *
059800*****************************************************************
059900 2100-SORT-OFFICE-TABLE.
060000     IF C-OFFICE-CT < 2
060100         GO TO 2100-EXIT
060200     END-IF.
060300     PERFORM 2110-SORT-PASS
060400         VARYING C-PASS-IX FROM 1 BY 1
060500         UNTIL C-PASS-IX > C-OFFICE-CT - 1.
060600
060700*****************************************************************
060800* COMMON EXIT FOR 2100-SORT-OFFICE-TABLE - SEE THE NOTE THERE.  *
060900*****************************************************************
061000 2100-EXIT.
061100     EXIT.
061200
061300
061400*****************************************************************
061500* ONE PASS OF THE BUBBLE SORT - EACH PASS SHRINKS THE UNSORTED  *
061600* PORTION OF THE TABLE BY ONE ENTRY.                            *
061700*****************************************************************
061800 2110-SORT-PASS.
061900     COMPUTE C-PASS-LIMIT = C-OFFICE-CT - C-PASS-IX.
062000     PERFORM 2111-SORT-COMPARE
062100         VARYING C-CMP-IX FROM 1 BY 1
062200         UNTIL C-CMP-IX > C-PASS-LIMIT.
062300
062400
062500*****************************************************************
062600* SWAPS TWO ADJACENT ENTRIES WHEN THE FIRST HAS A SMALLER GRAND *
062700* TOTAL THAN THE SECOND, SO THE HIGHEST GRAND TOTAL WORKS ITS   *
062800* WAY TO THE FRONT OF THE TABLE.                                *
062900*****************************************************************
063000 2111-SORT-COMPARE.
063100     IF OFF-GRAND (C-CMP-IX) < OFF-GRAND (C-CMP-IX + 1)
063200         MOVE OFF-ENTRY (C-CMP-IX)     TO SWAP-ENTRY
063300         MOVE OFF-ENTRY (C-CMP-IX + 1) TO OFF-ENTRY (C-CMP-IX)
063400         MOVE SWAP-ENTRY TO OFF-ENTRY (C-CMP-IX + 1)
063500     END-IF.
063600
063700
063800*****************************************************************
063900* PRINTS THE TITLE, THE BASELINE HEADER BLOCK (NAME, DATE       *
064000* REASSEMBLED AS MM/DD/CCYY, DESCRIPTION), THEN HANDS OFF TO    *
064100* THE COMPANY, TEAM AND OFFICE BLOCKS BELOW.                    *
064200*****************************************************************
064300 3000-WRITE-PROGRESS-REPORT.
064400     WRITE PRTLINE FROM RPT-TITLE-LINE
064500         AFTER ADVANCING TOP-OF-FORM.
064600     WRITE PRTLINE FROM RPT-SEPARATOR-LINE
064700         AFTER ADVANCING 1 LINE.
064800
064900     MOVE BASE-NAME TO O-BAS-NAME.
065000     WRITE PRTLINE FROM RPT-BASELINE-LINE1
065100         AFTER ADVANCING 2 LINES.
065200
065300* BASE-DATE IS AN EIGHT-DIGIT CCYYMMDD NUMERIC MOVED HERE PURELY
065400* TO GET BD-HOLD'S THREE-WAY GROUP BREAKOUT (CENTURY-YEAR, MONTH,
065500* DAY) FOR THE STRING BELOW - THE SAME REBUILD-AS-SLASHES
065600* APPROACH USED SHOPWIDE SINCE THE Y2K PASS.
065700     MOVE BASE-DATE TO BD-ALT.
065800     STRING BD-MM   DELIMITED BY SIZE
065900            '/'         DELIMITED BY SIZE
066000            BD-DD   DELIMITED BY SIZE
066100            '/'         DELIMITED BY SIZE
066200            BD-CCYY DELIMITED BY SIZE
066300            INTO O-BAS-DATE.
066400     MOVE BASE-DESC TO O-BAS-DESC.
066500     WRITE PRTLINE FROM RPT-BASELINE-LINE2
066600         AFTER ADVANCING 1 LINE.
066700
066800     PERFORM 3100-WRITE-COMPANY-BLOCK.
066900     PERFORM 3200-WRITE-TEAM-BLOCK.
067000     PERFORM 3300-WRITE-OFFICE-BLOCK.
067100
067200
067300*****************************************************************
067400* THREE MONEY LINES - CURRENT MONTH, FOLLOWING MONTH AND GRAND  *
067500* TOTAL - REUSING RPT-MONEY-LINE FOR EACH BY CHANGING O-MN-     *
067600* LABEL AND O-MN-AMOUNT BEFORE EVERY WRITE.                     *
067700*****************************************************************
067800 3100-WRITE-COMPANY-BLOCK.
067900     MOVE 'CURRENT MONTH PROMISED:'  TO O-MN-LABEL.
068000     MOVE COMP-CURR                   TO O-MN-AMOUNT.
068100     WRITE PRTLINE FROM RPT-MONEY-LINE
068200         AFTER ADVANCING 2 LINES.
068300
068400     MOVE 'FOLLOWING MONTH PROMISED:' TO O-MN-LABEL.
068500     MOVE COMP-FOLL                    TO O-MN-AMOUNT.
068600     WRITE PRTLINE FROM RPT-MONEY-LINE
068700         AFTER ADVANCING 1 LINE.
068800
068900     MOVE 'GRAND TOTAL:'              TO O-MN-LABEL.
069000     MOVE COMP-GRAND                   TO O-MN-AMOUNT.
069100     WRITE PRTLINE FROM RPT-MONEY-LINE
069200         AFTER ADVANCING 1 LINE.
069300
069400
069500*****************************************************************
069600* TOTAL AGENTS AND TOTAL OFFICES, THEN THE AVERAGE PROMISED PER *
069700* AGENT - GUARDED BY ZERO-AGENTS (REQ 5390) SO A BASELINE WITH  *
069800* NO AGENT DETAIL NEVER DRIVES A DIVIDE BY ZERO.                *
069900*****************************************************************
070000 3200-WRITE-TEAM-BLOCK.
070100     MOVE 'TOTAL AGENTS:'   TO O-CT-LABEL.
070200     MOVE COMP-AGENTS        TO O-CT-VALUE.
070300     WRITE PRTLINE FROM RPT-COUNT-LINE
070400         AFTER ADVANCING 2 LINES.
070500
070600     MOVE 'TOTAL OFFICES:'  TO O-CT-LABEL.
070700     MOVE COMP-OFFICES       TO O-CT-VALUE.
070800     WRITE PRTLINE FROM RPT-COUNT-LINE
070900         AFTER ADVANCING 1 LINE.
071000
071100     IF ZERO-AGENTS
071200         MOVE 0 TO C-AVERAGE
071300     ELSE
071400         COMPUTE C-AVERAGE ROUNDED = COMP-GRAND / COMP-AGENTS
071500     END-IF.
071600     MOVE 'AVERAGE PROMISED PER AGENT:' TO O-MN-LABEL.
071700     MOVE C-AVERAGE                    TO O-MN-AMOUNT.
071800     WRITE PRTLINE FROM RPT-MONEY-LINE
071900         AFTER ADVANCING 1 LINE.
072000
072100
072200*****************************************************************
072300* PRINTS ONE LINE PER OFFICE IN THE SORTED ORDER LEFT BY        *
072400* 2100-SORT-OFFICE-TABLE - HIGHEST GRAND TOTAL FIRST.           *
072500*****************************************************************
072600 3300-WRITE-OFFICE-BLOCK.
072700     WRITE PRTLINE FROM RPT-SEPARATOR-LINE
072800         AFTER ADVANCING 2 LINES.
072900     PERFORM 3310-WRITE-OFFICE-LINE
073000         VARYING OFF-IX FROM 1 BY 1
073100         UNTIL OFF-IX > C-OFFICE-CT.
073200
073300
073400*****************************************************************
073500* MOVES ONE OFFICE ENTRY'S THREE PRINTED FIELDS OUT OF THE      *
073600* TABLE AND WRITES THE DETAIL LINE.                             *
073700*****************************************************************
073800 3310-WRITE-OFFICE-LINE.
073900     MOVE OFF-NAME (OFF-IX)  TO O-OFF-NAME.
074000     MOVE OFF-GRAND (OFF-IX) TO O-OFF-GRAND.
074100     MOVE OFF-CT (OFF-IX)    TO O-OFF-CT.
074200     WRITE PRTLINE FROM RPT-OFFICE-LINE
074300         AFTER ADVANCING 1 LINE.
