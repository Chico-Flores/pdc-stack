000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          PDPIMP01.
000300 AUTHOR.              R A LARKIN.
000400 INSTALLATION.        CENTRAL COLLECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN.        06/03/94.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* PDP IMPORT / POSTING ENGINE.                                  *
001100* READS ONE BASELINE OF AGENT-LEVEL PDP DETAIL, EDITS EACH      *
001200* AMOUNT, POSTS AN AGENT PERFORMANCE RECORD PER VALID ROW, AND  *
001300* ROLLS THE ROWS UP INTO OFFICE AND COMPANY CONTROL TOTALS.     *
001400* THIS PROGRAM ALSO ASSIGNS THE NEXT BASELINE-ID AND APPENDS    *
001500* THE BASELINE REGISTRY ENTRY - THERE IS NO SEPARATE "CREATE    *
001600* BASELINE" STEP, THE IMPORT RUN IS THE BASELINE.               *
001700*                                                                *
001800* CHANGE LOG                                                    *
001900* ----------                                                    *
002000* 06/03/94  RAL  ORIGINAL PROGRAM - PDP TRACKER CONVERSION      *
002100*                REQUEST 4471.                                  *
002200* 09/12/94  RAL  ADDED OFFICE BUCKET ACCUMULATION - REQ 4471A.  *
002300* 02/28/95  RAL  FIXED SIGN HANDLING ON NEGATIVE PROMISED AMTS  *
002400*                PER INTERNAL AUDIT FINDING 95-018.             *
002500* 07/19/95  TMO  SKIP RULE NOW RECOGNIZES 'N/A' AS A MISSING    *
002600*                VALUE MARKER, NOT JUST BLANK - REQ 4780.       *
002700* 05/02/96  RAL  BASELINE-NAME WIDENED TO 40 CHARACTERS - SEE   *
002800*                PDPBASR COPYBOOK, REQ 4901.                    *
002900* 03/22/97  RAL  OFFICE TOTAL RECORD NOW CARRIES AGENT-COUNT -  *
003000*                REQ 5108.                                      *
003100* 08/17/98  RAL  COMPANY TOTAL RECORD NOW CARRIES TOTAL-OFFICES *
003200*                FOR THE COMPARE REPORT - REQ 5390.             *
003300* 11/09/98  SJP  Y2K REMEDIATION - BASELINE-DATE AND IMPORT-DATE*
003400*                CARRY A FULL 4 DIGIT CENTURY-YEAR.             *
003500* 01/06/99  SJP  Y2K REMEDIATION - VERIFIED SYSTEM DATE MOVE    *
003600*                RETURNS CCYYMMDD, NO WINDOWING LOGIC NEEDED.   *
003700* 06/14/00  TMO  DISPLAY SUMMARY LINE NOW SHOWS OFFICE COUNT -  *
003800*                REQ 5660.                                      *
003900* 09/05/00  TMO  WORKING-STORAGE RENAMED TO STANDARD I-/O-/C-   *
004000*                PREFIXES PER SHOP AUDIT; SKIP-NAME AND         *
004100*                NEGATIVE-CHAR CONDITION-NAMES ADDED TO REPLACE *
004200*                THE OLD OR-CHAIN EDITS - REQ 5711.             *
004250* 09/26/00  TMO  PDPAGTD/PDPAGTP/PDPBASR/PDPCOTL/PDPOFFT ALL     *
004260*                WIDENED FOR THE NEW EMPLOYEE-ID/REGION/DISTRICT*
004270*                /SUPERVISOR/STATUS FIELDS - RECORD CONTAINS ON *
004280*                ALL SIX FDS BELOW UPDATED TO MATCH - REQ 5761. *
004300*****************************************************************
004400
004500*****************************************************************
004600* NUMERIC-EDIT-CLASS BELOW IS THE ONLY SPECIAL-NAMES ENTRY THIS *
004700* PROGRAM NEEDS - IT LETS 2211-EDIT-ONE-CHAR TEST FOR A DIGIT   *
004800* WITH A CLASS CONDITION INSTEAD OF TEN SEPARATE '0' THRU '9'   *
004900* COMPARISONS.  NO PRINTER IS OWNED BY THIS PROGRAM SO THERE IS *
005000* NO C01/TOP-OF-FORM ENTRY HERE THE WAY THERE IS IN THE TWO     *
005100* REPORT PROGRAMS.                                              *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS NUMERIC-EDIT-CLASS IS '0' THRU '9'.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100*****************************************************************
006200* SIX FILES TOUCHED BY THIS PROGRAM: ONE INPUT FEED FROM THE    *
006300* FIELD (AGENT-DETAIL), ONE ONE-CARD RUN CONTROL (IMPPARM), THE *
006400* BASELINE REGISTRY MASTER (BASELINE-FILE, OPENED TWICE UNDER   *
006500* DIFFERENT MODES - SEE 1100-ASSIGN-BASELINE-ID AND 1200-WRITE- *
006600* BASELINE-REC ABOVE), AND THREE OUTPUT FILES THIS RUN CREATES  *
006700* FROM SCRATCH (AGENT-PERF-FILE, OFFICE-TOTAL-FILE, COMPANY-    *
006800* TOTAL-FILE).                                                  *
006900*****************************************************************
007000     SELECT AGENT-DETAIL
007100         ASSIGN TO AGTDET
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400     SELECT IMPPARM
007500         ASSIGN TO IMPCTL
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800     SELECT BASELINE-FILE
007900         ASSIGN TO BASFIL
008000         ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT AGENT-PERF-FILE
008300         ASSIGN TO AGTPRF
008400         ORGANIZATION IS SEQUENTIAL.
008500
008600     SELECT OFFICE-TOTAL-FILE
008700         ASSIGN TO OFFTOT
008800         ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT COMPANY-TOTAL-FILE
009100         ASSIGN TO COTOT
009200         ORGANIZATION IS SEQUENTIAL.
009300
009400*****************************************************************
009500* FD LAYOUTS FOR ALL SIX FILES FOLLOWED BY THE WORKING-STORAGE  *
009600* SCRATCH AREAS THIS PROGRAM NEEDS TO EDIT, ACCUMULATE AND      *
009700* REFORMAT ONE DETAIL ROW AT A TIME.                            *
009800*****************************************************************
009900 DATA DIVISION.
010000*****************************************************************
010100* RECORD LAYOUTS COME FROM COPYBOOKS SHARED WITH THE OTHER PDP  *
010200* PROGRAMS EXCEPT IMP-PARM-REC, WHICH IS LOCAL TO THIS PROGRAM  *
010300* - NOTHING ELSE IN THE SUITE EVER READS THE RUN CONTROL CARD.  *
010400*****************************************************************
010500 FILE SECTION.
010600
010700*****************************************************************
010800* AGENT-DETAIL IS THE RAW FEED FROM THE FIELD OFFICES.  EACH    *
010900* OFFICE KEYS ITS OWN AGENT ROSTER AND DOLLAR FIGURES INTO A    *
011000* FLAT FILE AND MAILS OR WIRES IT IN - THE LAYOUT HAS NOT       *
011100* CHANGED SINCE THE PDP TRACKER CONVERSION AND WE DO NOT        *
011200* CONTROL IT.                                                   *
011300*                                                               *
011400* BECAUSE THE OFFICES TYPE THE DOLLAR FIGURES BY HAND, THE      *
011500* AMOUNT FIELDS ARRIVE AS EDITED TEXT (DOLLAR SIGNS, COMMAS,    *
011600* LEADING/TRAILING MINUS SIGNS AND ALL) RATHER THAN CLEAN       *
011700* NUMERICS.  SEE 2210-EDIT-ONE-AMOUNT BELOW FOR THE CHARACTER-  *
011800* BY-CHARACTER SCRUB.                                           *
011900*****************************************************************
012000 FD  AGENT-DETAIL
012100     LABEL RECORD IS STANDARD
012200     RECORD CONTAINS 111 CHARACTERS
012300     DATA RECORD IS AGT-DETAIL-REC.
012400 COPY PDPAGTD.
012500
012600*****************************************************************
012700* IMPPARM IS THE ONE-CARD RUN CONTROL FOR THIS BASELINE - THE   *
012800* BASELINE NAME AND DESCRIPTION THE OPERATOR TYPED ON THE JOB   *
012900* SUBMISSION SCREEN.  IF THE OPERATOR SKIPPED THE SCREEN THE    *
013000* CARD COMES IN BLANK AND THE BASELINE IS WRITTEN WITH SPACES   *
013100* IN BOTH FIELDS - THIS IS ALLOWED, NOT TREATED AS AN ERROR.    *
013200*****************************************************************
013300 FD  IMPPARM
013400     LABEL RECORD IS STANDARD
013500     RECORD CONTAINS 100 CHARACTERS
013600     DATA RECORD IS IMP-PARM-REC.
013700 01  IMP-PARM-REC.
013800     05  IMP-BASELINE-NAME        PIC X(40).
013900     05  IMP-DESCRIPTION          PIC X(60).
014000
014100*****************************************************************
014200* THE MASTER LIST OF EVERY IMPORT RUN EVER POSTED.  THIS        *
014300* PROGRAM OPENS IT TWICE - ONCE INPUT, TO FIND THE HIGHEST      *
014400* BASELINE-ID ON FILE SO THE NEW RUN CAN BE NUMBERED ONE        *
014500* HIGHER, AND ONCE EXTEND, TO APPEND THE NEW REGISTRY ROW.      *
014600* NEVER OPENED I-O AND NEVER REWRITTEN - A BASELINE ID ONCE     *
014700* ASSIGNED IS PERMANENT.                                        *
014800*****************************************************************
014900 FD  BASELINE-FILE
015000     LABEL RECORD IS STANDARD
015100     RECORD CONTAINS 170 CHARACTERS
015200     DATA RECORD IS BASELINE-REC.
015300 COPY PDPBASR.
015400
015500*****************************************************************
015600* THE AGENT-LEVEL AUDIT TRAIL BEHIND THE OFFICE AND COMPANY     *
015700* TOTALS. EVERY VALID DETAIL ROW IMPORTED PRODUCES EXACTLY ONE  *
015800* AGT-PERF-REC HERE, TAGGED WITH THE BASELINE-ID JUST ASSIGNED. *
015900* NOTHING DOWNSTREAM READS THIS FILE TODAY - IT EXISTS SO A     *
016000* DISPUTED OFFICE TOTAL CAN BE TRACED BACK TO THE AGENT ROWS    *
016100* THAT FED IT.                                                  *
016200*****************************************************************
016300 FD  AGENT-PERF-FILE
016400     LABEL RECORD IS STANDARD
016500     RECORD CONTAINS 136 CHARACTERS
016600     DATA RECORD IS AGT-PERF-REC.
016700 COPY PDPAGTP.
016800
016900*****************************************************************
017000* ONE ROW PER DISTINCT OFFICE NAME SEEN ON THIS BASELINE'S      *
017100* IMPORT, WRITTEN AT 3100-WRITE-OFFICE-TOTALS ONCE ALL DETAIL   *
017200* HAS BEEN READ AND BUCKETED.  PDPRPT01 READS THIS FILE FOR THE *
017300* OFFICE BREAKDOWN BLOCK OF THE PROGRESS REPORT.                *
017400*****************************************************************
017500 FD  OFFICE-TOTAL-FILE
017600     LABEL RECORD IS STANDARD
017700     RECORD CONTAINS 117 CHARACTERS
017800     DATA RECORD IS OFF-TOTAL-REC.
017900 COPY PDPOFFT.
018000
018100*****************************************************************
018200* THE SINGLE COMPANYWIDE CONTROL TOTAL ROW FOR THIS BASELINE -  *
018300* ONE ROW PER RUN, WRITTEN LAST SO IT CAN ROLL UP EVERY OFFICE  *
018400* BUCKET. PDPRPT01 AND PDPCMP01 BOTH KEY OFF OF THIS FILE BY    *
018500* BASELINE-ID.                                                  *
018600*****************************************************************
018700 FD  COMPANY-TOTAL-FILE
018800     LABEL RECORD IS STANDARD
018900     RECORD CONTAINS 101 CHARACTERS
019000     DATA RECORD IS COMP-TOTAL-REC.
019100 COPY PDPCOTL.
019200
019300*****************************************************************
019400* GROUPED BY PURPOSE: SWITCHES, THEN SUBSCRIPTS/COUNTERS, THEN  *
019500* MONEY WORK AREAS, THEN THE OFFICE-BUCKET TABLE, THEN THE      *
019600* AMOUNT EDIT SCRATCH AREA, THEN DATE AND NAME WORK.            *
019700*****************************************************************
019800 WORKING-STORAGE SECTION.
019900
020000*****************************************************************
020100* STANDARD YES/NO SWITCH BLOCK.  MORE-RECS DRIVES THE MAIN READ *
020200* LOOP, BAS-EOF-SW IS LOCAL TO THE BASELINE-ID SCAN IN          *
020300* 1100-ASSIGN-BASELINE-ID, SKIP-SW MARKS A DETAIL ROW THAT      *
020400* SHOULD NOT BE POSTED (BLANK NAME, TOTAL/SUBTOTAL ROW, ETC.),  *
020500* AND FOUND-SW IS LOCAL TO THE OFFICE-BUCKET TABLE SEARCH.      *
020600*****************************************************************
020700 01  SWITCHES.
020800     05  MORE-RECS                PIC XXX     VALUE 'NO'.
020900     05  BAS-EOF-SW            PIC XXX     VALUE 'NO'.
021000     05  SKIP-SW               PIC XXX     VALUE 'NO'.
021100     05  FOUND-SW              PIC XXX     VALUE 'NO'.
021200     05  FILLER                   PIC X(08)   VALUE SPACES.
021300
021400*****************************************************************
021500* SUBSCRIPTS AND RUNNING COUNTS.  ALL COMP PER SHOP STANDARD -  *
021600* THESE ARE TOUCHED ONCE PER DETAIL ROW AND THERE IS NO REASON  *
021700* TO PAY FOR ZONED DECIMAL ARITHMETIC ON A WORKING COUNTER.     *
021800*****************************************************************
021900 01  COUNTERS COMP.
022000     05  C-OFFICE-CT             PIC 9(3)    VALUE 0.
022100     05  OFF-IX                   PIC 9(3)    VALUE 0.
022200     05  C-SUB                   PIC 9(2)    VALUE 0.
022300     05  C-AGENT-CTR              PIC 9(5)    VALUE 0.
022400     05  C-NEXT-BASELINE-ID      PIC 9(5)    VALUE 0.
022500
022600*****************************************************************
022700* PER-ROW EDITED AMOUNTS (C-CURR-AMT/C-FOLL-AMT/C-TOTAL-AMT)    *
022800* PLUS THE RUNNING COMPANY-WIDE ACCUMULATORS (C-TOTAL-          *
022900* CURR/C-TOTAL-FOLL) THAT 3100-WRITE-OFFICE-TOTALS ADDS INTO AS *
023000* EACH OFFICE BUCKET IS FLUSHED.  WIDENED TO S9(11)V99 ON THE   *
023100* ACCUMULATORS SO A LARGE COMPANY WITH MANY OFFICES CANNOT      *
023200* OVERFLOW THEM.                                                *
023300*****************************************************************
023400 01  MONEY-WORK.
023500     05  C-CURR-AMT              PIC S9(9)V99  VALUE 0.
023600     05  C-FOLL-AMT              PIC S9(9)V99  VALUE 0.
023700     05  C-TOTAL-AMT             PIC S9(9)V99  VALUE 0.
023800     05  C-TOTAL-CURR            PIC S9(11)V99 VALUE 0.
023900     05  C-TOTAL-FOLL            PIC S9(11)V99 VALUE 0.
024000     05  FILLER                   PIC X(06)     VALUE SPACES.
024100
024200*****************************************************************
024300* EDITED (PIC $Z,ZZZ...) COPIES OF THE COMPANY TOTALS USED ONLY *
024400* BY 3300-DISPLAY-SUMMARY FOR THE OPERATOR CONSOLE MESSAGE AT   *
024500* THE END OF THE RUN.  NOT WRITTEN TO ANY FILE.                 *
024600*****************************************************************
024700 01  DISPLAY-AMOUNTS.
024800     05  O-AGENTS             PIC ZZ,ZZ9.
024900     05  O-OFFICES            PIC ZZ9.
025000     05  O-CURR               PIC $Z,ZZZ,ZZZ,ZZ9.99.
025100     05  O-FOLL               PIC $Z,ZZZ,ZZZ,ZZ9.99.
025200     05  O-GRAND              PIC $Z,ZZZ,ZZZ,ZZ9.99.
025300     05  FILLER                   PIC X(04)     VALUE SPACES.
025400
025500*****************************************************************
025600* IN-MEMORY ACCUMULATOR TABLE, ONE ENTRY PER DISTINCT OFFICE    *
025700* NAME SEEN THIS RUN.  50 OCCURRENCES IS COMFORTABLY ABOVE THE  *
025800* OFFICE COUNT THE COMPANY HAS EVER FIELDED - IF THAT EVER      *
025900* CHANGES, RAISE THE OCCURS CLAUSE HERE.  SEARCHED SEQUENTIALLY *
026000* BY 2410-SEARCH-OFFICE-ENTRY; THE TABLE IS NEVER SORTED        *
026100* BECAUSE PDPIMP01 ITSELF DOES NOT PRODUCE A REPORT IN OFFICE   *
026200* ORDER.                                                        *
026300*****************************************************************
026400 01  OFFICE-WORK-TABLE.
026500     05  OFF-ENTRY OCCURS 50 TIMES.
026600         10  OFF-NAME          PIC X(20).
026700         10  OFF-CURR-AMT      PIC S9(11)V99.
026800         10  OFF-FOLL-AMT      PIC S9(11)V99.
026900         10  OFF-AGT-CT        PIC 9(5)     COMP.
027000         10  FILLER               PIC X(05).
027100
027200*****************************************************************
027300* HOLDS THE CURRENT DETAIL ROW'S OFFICE NAME (DEFAULTED TO      *
027400* 'Unknown' WHEN THE OFFICE KEYED A BLANK) WHILE 2300-POST-     *
027500* AGENT AND 2400-POST-OFFICE-BUCKET ARE WORKING ON IT.          *
027600*****************************************************************
027700 77  OFFICE-WORK               PIC X(20)     VALUE SPACES.
027800
027900*****************************************************************
028000* WORK AREA FOR THE CHARACTER-BY-CHARACTER AMOUNT SCRUB.  AMT-  *
028100* RAW HOLDS THE 13-BYTE KEYED FIELD AS-IS; THE REDEFINES GIVES  *
028200* 2211-EDIT-ONE-CHAR A ONE-CHARACTER-AT-A-TIME VIEW OF IT.  THE *
028300* REMAINING FIELDS ARE STATE CARRIED ACROSS THAT CHARACTER SCAN *
028400* - WHETHER A DIGIT OR DECIMAL POINT HAS BEEN SEEN YET, AND THE *
028500* INTEGER/DECIMAL PORTIONS BUILT UP SO FAR.                     *
028600*****************************************************************
028700 01  AMOUNT-EDIT-AREA.
028800     05  AMT-RAW               PIC X(13)     VALUE SPACES.
028900     05  AMT-RAW-TBL REDEFINES AMT-RAW.
029000         10  AMT-CHAR          PIC X(1)  OCCURS 13 TIMES.
029100            88  NEGATIVE-CHAR         VALUE '-'.
029200     05  AMT-SIGN              PIC X(1)      VALUE '+'.
029300     05  SEEN-DIGIT-SW     PIC X(3)      VALUE 'NO'.
029400     05  SEEN-DEC-SW       PIC X(3)      VALUE 'NO'.
029500     05  AMT-VALID-SW          PIC X(3)      VALUE 'YES'.
029600     05  C-DIGIT-N               PIC 9(1)  COMP  VALUE 0.
029700     05  C-AMT-DEC-CT            PIC 9(1)  COMP  VALUE 0.
029800     05  C-AMT-INT-PART          PIC 9(9)  COMP  VALUE 0.
029900     05  C-AMT-DEC-PART          PIC 9(2)  COMP  VALUE 0.
030000     05  C-AMT-NUMWORK           PIC S9(9)V99    VALUE 0.
030100
030200*****************************************************************
030300* TODAY'S DATE, PULLED ONCE AT 1000-INIT AND STAMPED ON THE     *
030400* BASELINE REGISTRY ROW, EVERY AGENT-PERF-REC, EVERY OFFICE     *
030500* TOTAL AND THE COMPANY TOTAL - ALL FOUR RECORDS FOR A GIVEN    *
030600* RUN CARRY THE SAME IMPORT DATE.  CD-ALT REDEFINES IT AS A     *
030700* SINGLE 8-DIGIT NUMERIC SO IT CAN BE MOVED STRAIGHT INTO THE   *
030800* 9(8) DATE FIELDS ON THOSE RECORDS WITHOUT A SEPARATE EDIT     *
030900* STEP.                                                         *
031000*****************************************************************
031100 01  DATE-HOLD.
031200     05  CD-YYYY               PIC 9(4).
031300     05  CD-MM                 PIC 99.
031400     05  CD-DD                 PIC 99.
031500 01  CD-ALT REDEFINES DATE-HOLD
031600                                   PIC 9(8).
031700
031800*****************************************************************
031900* LEFT-JUSTIFIES AND UPPERCASES THE KEYED AGENT NAME SO         *
032000* 2100-CHECK-SKIP CAN COMPARE IT AGAINST THE SKIP-NAME LITERALS *
032100* REGARDLESS OF HOW THE OFFICE HAPPENED TO KEY CASE OR LEADING  *
032200* BLANKS.  THE REDEFINES BELOW GIVES 2110-LEFT-JUSTIFY-NAME A   *
032300* CHARACTER TABLE VIEW FOR THE SHIFT.                           *
032400*****************************************************************
032500 01  AGT-NAME-WORK.
032600     05  C-AGT-LEAD-CT           PIC 9(2)  COMP  VALUE 0.
032700     05  AGT-NAME-LJ           PIC X(30)       VALUE SPACES.
032800     05  AGT-NAME-UC           PIC X(30)       VALUE SPACES.
032900         88  SKIP-NAME       VALUE 'TOTAL' 'GRAND TOTAL' 'N/A'.
033000*****************************************************************
033100* GIVES 2110-LEFT-JUSTIFY-NAME AND 2120-UPPERCASE-NAME A        *
033200* CHARACTER-TABLE VIEW OF THE SAME 60 BYTES DESCRIBED ABOVE AS  *
033300* AGT-NAME-LJ/AGT-NAME-UC.  NEITHER PARAGRAPH ACTUALLY          *
033400* SUBSCRIPTS THIS TABLE TODAY (THE SHIFT IS DONE WITH           *
033500* INSPECT/REFERENCE MODIFICATION INSTEAD) BUT IT IS KEPT FOR    *
033600* THE NEXT PROGRAMMER WHO NEEDS TO WALK THE NAME ONE CHARACTER  *
033700* AT A TIME.                                                    *
033800*****************************************************************
033900 01  AGT-NAME-TBL REDEFINES AGT-NAME-WORK.
034000     05  FILLER                   PIC X(02).
034100     05  AGT-CHAR-LJ           PIC X(1)  OCCURS 30 TIMES.
034200     05  AGT-CHAR-UC           PIC X(1)  OCCURS 30 TIMES.
034300
034400*****************************************************************
034500* PARAGRAPH NUMBERS FOLLOW SHOP CONVENTION: 1000S ARE ONE-TIME  *
034600* SETUP (RUN CONTROL, BASELINE-ID ASSIGNMENT), 2000S ARE THE    *
034700* PER-DETAIL-ROW WORK, 3000S ARE END-OF-RUN ROLLUP AND CLOSE,   *
034800* AND 9000 IS RESERVED FOR THE SEQUENTIAL READ (SAME NUMBERING  *
034900* PDPRPT01 AND PDPCMP01 USE, SO A MAINTAINER MOVING BETWEEN THE *
035000* THREE PROGRAMS ALWAYS FINDS THE READ LOGIC IN THE SAME        *
035100* PLACE).                                                       *
035200*****************************************************************
035300 PROCEDURE DIVISION.
035400
035500*****************************************************************
035600* MAINLINE.  ONE BASELINE IN, ONE BASELINE OUT - THIS PROGRAM   *
035700* IS RUN ONCE PER OFFICE REPORTING CYCLE AND EVERY RUN CREATES  *
035800* A BRAND NEW BASELINE-ID.  THERE IS NO RERUN/RESTART LOGIC; IF *
035900* A RUN ABENDS PARTWAY THROUGH, OPERATIONS DELETES THE PARTIAL  *
036000* OUTPUT FILES AND RESUBMITS FROM THE TOP - SEE THE OPERATIONS  *
036100* RUN BOOK, NOT THIS PROGRAM, FOR THAT PROCEDURE.               *
036200*****************************************************************
036300 0000-PDPIMP01.
036400     PERFORM 1000-INIT.
036500     PERFORM 2000-MAINLINE
036600         UNTIL MORE-RECS = 'YES'.
036700     PERFORM 3000-CLOSING.
036800     STOP RUN.
036900
037000
037100*****************************************************************
037200* OPENS EVERYTHING BUT THE BASELINE FILE (WHICH GETS ITS OWN    *
037300* OPEN/CLOSE PAIR IN 1100-ASSIGN-BASELINE-ID AND AGAIN IN       *
037400* 1200-WRITE-BASELINE-REC SO THE READ PASS AND THE APPEND PASS  *
037500* NEVER OVERLAP), READS THE ONE-CARD RUN CONTROL, ASSIGNS THE   *
037600* BASELINE-ID, WRITES THE REGISTRY ROW, AND PRIMES THE READ     *
037700* LOOP WITH THE FIRST DETAIL RECORD.                            *
037800*****************************************************************
037900 1000-INIT.
038000     MOVE FUNCTION CURRENT-DATE TO DATE-HOLD.
038100
038200     OPEN INPUT IMPPARM.
038300     READ IMPPARM
038400         AT END MOVE SPACES TO IMP-PARM-REC
038500     END-READ.
038600     CLOSE IMPPARM.
038700
038800     PERFORM 1100-ASSIGN-BASELINE-ID.
038900     PERFORM 1200-WRITE-BASELINE-REC.
039000
039100     OPEN INPUT AGENT-DETAIL.
039200     OPEN OUTPUT AGENT-PERF-FILE.
039300     OPEN OUTPUT OFFICE-TOTAL-FILE.
039400     OPEN OUTPUT COMPANY-TOTAL-FILE.
039500
039600     PERFORM 9000-READ-DETAIL.
039700
039800
039900*****************************************************************
040000* SCANS THE ENTIRE BASELINE FILE FOR THE HIGHEST BASELINE-ID ON *
040100* FILE AND ADDS ONE.  A FULL SCAN EVERY RUN IS WASTEFUL BUT THE *
040200* FILE IS SMALL (ONE ROW PER IMPORT EVER RUN) AND THIS AVOIDS   *
040300* CARRYING A SEPARATE 'LAST ID USED' CONTROL RECORD THAT COULD  *
040400* GET OUT OF SYNC WITH THE FILE ITSELF.                         *
040500*****************************************************************
040600 1100-ASSIGN-BASELINE-ID.
040700     MOVE 0 TO C-NEXT-BASELINE-ID.
040800     OPEN INPUT BASELINE-FILE.
040900     PERFORM 1110-SCAN-BASELINE-ID
041000         UNTIL BAS-EOF-SW = 'YES'.
041100     CLOSE BASELINE-FILE.
041200* ON A BRAND NEW SYSTEM WITH AN EMPTY BASELINE-FILE THIS RUNS
041300* AGAINST A COUNTER THAT NEVER LEFT ITS INITIALIZED ZERO, SO THE
041400* FIRST BASELINE EVER POSTED COMES OUT NUMBERED 1.
041500     ADD 1 TO C-NEXT-BASELINE-ID.
041600
041700
041800*****************************************************************
041900* ONE READ, ONE COMPARE.  NOTE THIS PARAGRAPH RUNS EVEN WHEN    *
042000* BASELINE-FILE IS EMPTY (FIRST-EVER IMPORT) - THE FIRST READ   *
042100* HITS AT END IMMEDIATELY, C-NEXT-BASELINE-ID STAYS AT ITS      *
042200* INITIALIZED ZERO, AND 1100-ASSIGN-BASELINE-ID'S ADD 1 MAKES   *
042300* THE VERY FIRST BASELINE-ID EQUAL TO 1.                        *
042400*****************************************************************
042500 1110-SCAN-BASELINE-ID.
042600     READ BASELINE-FILE
042700         AT END
042800             MOVE 'YES' TO BAS-EOF-SW
042900         NOT AT END
043000             IF BAS-BASELINE-ID > C-NEXT-BASELINE-ID
043100                 MOVE BAS-BASELINE-ID TO C-NEXT-BASELINE-ID
043200             END-IF
043300     END-READ.
043400
043500
043600*****************************************************************
043700* BUILDS AND APPENDS THE REGISTRY ROW FOR THIS RUN.  OPENED     *
043800* EXTEND RATHER THAN I-O BECAUSE THIS SHOP NEVER REWRITES A     *
043900* BASELINE ROW ONCE POSTED - IF THE NAME OR DESCRIPTION WAS     *
044000* KEYED WRONG ON THE RUN CONTROL CARD, THE FIX IS A NEW IMPORT, *
044100* NOT A CORRECTION TO THIS ONE.                                 *
044200*****************************************************************
044300 1200-WRITE-BASELINE-REC.
044400     MOVE C-NEXT-BASELINE-ID TO BAS-BASELINE-ID.
044500     MOVE CD-ALT           TO BAS-BASELINE-DATE.
044600     MOVE IMP-BASELINE-NAME   TO BAS-BASELINE-NAME.
044700     MOVE IMP-DESCRIPTION     TO BAS-DESCRIPTION.
044800     OPEN EXTEND BASELINE-FILE.
044900     WRITE BASELINE-REC.
045000     CLOSE BASELINE-FILE.
045100
045200
045300*****************************************************************
045400* PER-DETAIL-ROW DRIVER.  2100-CHECK-SKIP DECIDES WHETHER THE   *
045500* ROW IS A REAL AGENT (POST IT) OR A TOTAL/SUBTOTAL/BLANK ROW   *
045600* THE OFFICE INCLUDED FOR ITS OWN READABILITY (SKIP IT SILENTLY *
045700* - THESE ARE NOT ERRORS, THEY ARE EXPECTED ON EVERY OFFICE'S   *
045800* SHEET).                                                       *
045900*****************************************************************
046000 2000-MAINLINE.
046100     PERFORM 2100-CHECK-SKIP THRU 2100-EXIT.
046200     IF SKIP-SW = 'NO'
046300         PERFORM 2200-CLEAN-AMOUNTS
046400         PERFORM 2300-POST-AGENT
046500         PERFORM 2400-POST-OFFICE-BUCKET
046600     END-IF.
046700     PERFORM 9000-READ-DETAIL.
046800
046900
047000*****************************************************************
047100* THREE WAYS A ROW GETS SKIPPED: THE NAME FIELD IS ENTIRELY     *
047200* BLANK AFTER LEFT-JUSTIFYING (A BLANK LINE THE OFFICE LEFT IN  *
047300* THE SHEET); THE UPPERCASED NAME MATCHES ONE OF THE SKIP-NAME  *
047400* LITERALS (SEE AGT-NAME-WORK ABOVE - 'TOTAL', 'GRAND TOTAL',   *
047500* OR 'N/A', WHICHEVER THE OFFICE HAPPENED TO KEY FOR ITS OWN    *
047600* SUBTOTAL LINE); OR NEITHER, IN WHICH CASE THE ROW IS KEPT AND *
047700* ITS OFFICE NAME IS DEFAULTED TO 'Unknown' IF THE OFFICE FIELD *
047800* WAS BLANK.                                                    *
047900*****************************************************************
048000 2100-CHECK-SKIP.
048100     MOVE 'NO' TO SKIP-SW.
048200     PERFORM 2110-LEFT-JUSTIFY-NAME.
048300
048400* A WHOLLY BLANK NAME FIELD - NOT AN ERROR, JUST A SPACER LINE
048500* SOME OFFICES LEAVE BETWEEN AGENTS OR AT THE BOTTOM OF THE
048600* SHEET.
048700     IF AGT-NAME-LJ = SPACES
048800         MOVE 'YES' TO SKIP-SW
048900         GO TO 2100-EXIT
049000     END-IF.
049100
049200     PERFORM 2120-UPPERCASE-NAME.
049300
049400     IF SKIP-NAME
049500         MOVE 'YES' TO SKIP-SW
049600     END-IF.
049700
049800* OFFICE NAME IS NOT VALIDATED AGAINST ANY TABLE - WHATEVER THE
049900* OFFICE KEYED IS WHAT SHOWS UP ON THE REPORTS.  A MISSPELLED
050000* OFFICE NAME CREATES A NEW BUCKET RATHER THAN MERGING WITH THE
050100* CORRECTLY SPELLED ONE; THIS HAS COME UP BEFORE AND IS A DATA
050200* ENTRY PROBLEM AT THE OFFICE, NOT SOMETHING THIS PROGRAM CAN
050300* DETECT.
050400     MOVE AGT-OFFICE TO OFFICE-WORK.
050500     IF OFFICE-WORK = SPACES
050600         MOVE 'Unknown' TO OFFICE-WORK
050700     END-IF.
050800
050900*****************************************************************
051000* COMMON EXIT POINT FOR 2100-CHECK-SKIP - REACHED EITHER BY     *
051100* FALLING OFF THE BOTTOM OF THE PARAGRAPH OR BY THE GO TO ON A  *
051200* BLANK NAME.  ALWAYS PERFORMED AS PERFORM ... THRU 2100-EXIT   *
051300* SO THE GO TO RETURNS TO THE CALLER INSTEAD OF FALLING THROUGH *
051400* INTO WHATEVER PARAGRAPH HAPPENS TO FOLLOW IN THE LISTING.     *
051500*****************************************************************
051600 2100-EXIT.
051700     EXIT.
051800
051900
052000*****************************************************************
052100* COUNTS LEADING SPACES WITH INSPECT AND SLICES THEM OFF WITH A *
052200* REFERENCE MODIFICATION MOVE.  IF THE WHOLE 30-BYTE FIELD IS   *
052300* SPACES, C-AGT-LEAD-CT COMES BACK AT 30 AND THE IF GUARD SKIPS *
052400* THE MOVE - AGT-NAME-LJ IS LEFT AT THE SPACES IT WAS           *
052500* INITIALIZED TO, WHICH IS EXACTLY WHAT 2100-CHECK-SKIP IS      *
052600* TESTING FOR.                                                  *
052700*****************************************************************
052800 2110-LEFT-JUSTIFY-NAME.
052900     MOVE SPACES TO AGT-NAME-LJ.
053000     MOVE 0 TO C-AGT-LEAD-CT.
053100     INSPECT AGT-NAME TALLYING C-AGT-LEAD-CT
053200         FOR LEADING SPACE.
053300     IF C-AGT-LEAD-CT < 30
053400         MOVE AGT-NAME (C-AGT-LEAD-CT + 1 : )
053500             TO AGT-NAME-LJ
053600     END-IF.
053700
053800
053900*****************************************************************
054000* STRAIGHT CHARACTER-CLASS CONVERSION.  RUN AGAINST THE ALREADY *
054100* LEFT-JUSTIFIED NAME SO THE SKIP-NAME COMPARE IN 2100-CHECK-   *
054200* SKIP LINES UP REGARDLESS OF HOW MANY LEADING BLANKS THE       *
054300* OFFICE KEYED.                                                 *
054400*****************************************************************
054500 2120-UPPERCASE-NAME.
054600     MOVE AGT-NAME-LJ TO AGT-NAME-UC.
054700     INSPECT AGT-NAME-UC
054800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
054900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055000
055100
055200*****************************************************************
055300* RUNS THE SAME CHARACTER SCRUB TWICE - ONCE FOR THE CURRENT    *
055400* MONTH FIGURE, ONCE FOR THE FOLLOWING MONTH FIGURE - BECAUSE   *
055500* THE OFFICES KEY BOTH IN THE SAME DOLLARS-AND-COMMAS FORMAT.   *
055600* THE TOTAL IS SIMPLE ADDITION; THERE IS NO BUSINESS RULE THAT  *
055700* EITHER FIGURE MUST BE POSITIVE.                               *
055800*****************************************************************
055900 2200-CLEAN-AMOUNTS.
056000     MOVE AGT-CURR-MO-AMT-X TO AMT-RAW.
056100     PERFORM 2210-EDIT-ONE-AMOUNT.
056200     MOVE C-AMT-NUMWORK TO C-CURR-AMT.
056300
056400     MOVE AGT-FOLL-MO-AMT-X TO AMT-RAW.
056500     PERFORM 2210-EDIT-ONE-AMOUNT.
056600     MOVE C-AMT-NUMWORK TO C-FOLL-AMT.
056700
056800     COMPUTE C-TOTAL-AMT = C-CURR-AMT + C-FOLL-AMT.
056900
057000
057100*****************************************************************
057200* RESETS THE SCAN STATE, WALKS ALL 13 BYTES OF THE KEYED FIELD  *
057300* THROUGH 2211-EDIT-ONE-CHAR, THEN ASSEMBLES THE INTEGER AND    *
057400* DECIMAL PIECES INTO C-AMT-NUMWORK.  A FIELD WITH NO DIGITS AT *
057500* ALL (ALL SPACES, OR JUST A STRAY DOLLAR SIGN) EDITS TO ZERO   *
057600* RATHER THAN BEING TREATED AS AN ERROR - THE OFFICES DO        *
057700* OCCASIONALLY LEAVE AN AMOUNT COLUMN BLANK FOR AN AGENT WHO    *
057800* HAD NO ACTIVITY THAT MONTH.                                   *
057900*****************************************************************
058000 2210-EDIT-ONE-AMOUNT.
058100     MOVE '+'   TO AMT-SIGN.
058200     MOVE 'NO'  TO SEEN-DIGIT-SW.
058300     MOVE 'NO'  TO SEEN-DEC-SW.
058400     MOVE 'YES' TO AMT-VALID-SW.
058500     MOVE 0     TO C-AMT-DEC-CT C-AMT-INT-PART C-AMT-DEC-PART.
058600
058700     PERFORM 2211-EDIT-ONE-CHAR
058800         VARYING C-SUB FROM 1 BY 1
058900         UNTIL C-SUB > 13.
059000
059100     IF SEEN-DIGIT-SW = 'NO'
059200         MOVE 'NO' TO AMT-VALID-SW
059300     END-IF.
059400
059500     IF AMT-VALID-SW = 'NO'
059600         MOVE 0 TO C-AMT-NUMWORK
059700     ELSE
059800         EVALUATE C-AMT-DEC-CT
059900             WHEN 0
060000                 COMPUTE C-AMT-NUMWORK = C-AMT-INT-PART
060100             WHEN 1
060200                 COMPUTE C-AMT-NUMWORK =
060300                     C-AMT-INT-PART + (C-AMT-DEC-PART / 10)
060400             WHEN OTHER
060500                 COMPUTE C-AMT-NUMWORK =
060600                     C-AMT-INT-PART + (C-AMT-DEC-PART / 100)
060700         END-EVALUATE
060800         IF AMT-SIGN = '-'
060900             COMPUTE C-AMT-NUMWORK = C-AMT-NUMWORK * -1
061000         END-IF
061100     END-IF.
061200
061300
061400*****************************************************************
061500* ONE CHARACTER OF THE KEYED FIELD PER CALL, WHICH IS WHY THIS  *
061600* IS BROKEN OUT OF 2210-EDIT-ONE-AMOUNT INTO ITS OWN PARAGRAPH  *
061700* - THE OUTER PERFORM VARIES C-SUB, THIS PARAGRAPH JUST         *
061800* CLASSIFIES WHATEVER CHARACTER IS CURRENTLY AT THAT SUBSCRIPT. *
061900* $, COMMA AND SPACE ARE NOISE AND SKIPPED; A LEADING OR        *
062000* TRAILING HYPHEN FLIPS THE SIGN (SEE NEGATIVE-CHAR IN AMOUNT-  *
062100* EDIT-AREA ABOVE); A DECIMAL POINT IS ACCEPTED ONCE ONLY - A   *
062200* SECOND ONE MARKS THE WHOLE FIELD INVALID; A DIGIT IS          *
062300* ACCUMULATED INTO EITHER THE INTEGER OR DECIMAL PORTION        *
062400* DEPENDING ON WHETHER THE DECIMAL POINT HAS BEEN SEEN YET,     *
062500* CAPPED AT TWO DECIMAL DIGITS SINCE THIS IS DOLLARS AND CENTS; *
062600* ANYTHING ELSE (A LETTER, FOR INSTANCE) MARKS THE FIELD        *
062700* INVALID.                                                      *
062800*****************************************************************
062900 2211-EDIT-ONE-CHAR.
063000     EVALUATE TRUE
063100         WHEN AMT-CHAR (C-SUB) = '$'
063200              OR AMT-CHAR (C-SUB) = ','
063300              OR AMT-CHAR (C-SUB) = SPACE
063400             CONTINUE
063500         WHEN NEGATIVE-CHAR (C-SUB)
063600             MOVE '-' TO AMT-SIGN
063700         WHEN AMT-CHAR (C-SUB) = '.'
063800             IF SEEN-DEC-SW = 'YES'
063900                 MOVE 'NO' TO AMT-VALID-SW
064000             ELSE
064100                 MOVE 'YES' TO SEEN-DEC-SW
064200             END-IF
064300         WHEN AMT-CHAR (C-SUB) IS NUMERIC-EDIT-CLASS
064400             MOVE 'YES' TO SEEN-DIGIT-SW
064500             MOVE AMT-CHAR (C-SUB) TO C-DIGIT-N
064600             IF SEEN-DEC-SW = 'YES'
064700                 IF C-AMT-DEC-CT < 2
064800                     COMPUTE C-AMT-DEC-PART =
064900                         C-AMT-DEC-PART * 10 + C-DIGIT-N
065000                     ADD 1 TO C-AMT-DEC-CT
065100                 END-IF
065200             ELSE
065300                 COMPUTE C-AMT-INT-PART =
065400                     C-AMT-INT-PART * 10 + C-DIGIT-N
065500             END-IF
065600         WHEN OTHER
065700             MOVE 'NO' TO AMT-VALID-SW
065800     END-EVALUATE.
065900
066000
066100*****************************************************************
066200* WRITES THE AGT-PERF-REC AUDIT ROW FOR THIS DETAIL LINE AND    *
066300* BUMPS THE COMPANYWIDE AGENT COUNTER.  RUNS ONLY WHEN          *
066400* 2100-CHECK-SKIP DID NOT MARK THE ROW SKIP-SW = 'YES' - SEE    *
066500* 2000-MAINLINE.                                                *
066600*****************************************************************
066700 2300-POST-AGENT.
066800     MOVE C-NEXT-BASELINE-ID TO AGP-BASELINE-ID.
066900     MOVE AGT-NAME            TO AGP-AGENT-NAME.
067000     MOVE OFFICE-WORK      TO AGP-OFFICE.
067100     MOVE C-CURR-AMT         TO AGP-CURR-MO-AMT.
067200     MOVE C-FOLL-AMT         TO AGP-FOLL-MO-AMT.
067300     MOVE C-TOTAL-AMT        TO AGP-TOTAL-AMT.
067400     MOVE CD-ALT           TO AGP-IMPORT-DATE.
067500     WRITE AGT-PERF-REC.
067600     ADD 1 TO C-AGENT-CTR.
067700
067800
067900*****************************************************************
068000* FINDS (OR, ON THE FIRST AGENT FROM A GIVEN OFFICE, CREATES)   *
068100* THE OFFICE'S ENTRY IN OFFICE-WORK-TABLE AND ADDS THIS AGENT'S *
068200* EDITED AMOUNTS AND A HEADCOUNT OF ONE INTO IT.  THE TABLE IS  *
068300* ONLY EVER APPENDED TO WITHIN A RUN, NEVER SHRUNK.             *
068400*****************************************************************
068500 2400-POST-OFFICE-BUCKET.
068600     MOVE 'NO' TO FOUND-SW.
068700     PERFORM 2410-SEARCH-OFFICE-ENTRY
068800         VARYING OFF-IX FROM 1 BY 1
068900         UNTIL OFF-IX > C-OFFICE-CT
069000            OR FOUND-SW = 'YES'.
069100
069200* FIRST AGENT SEEN FROM THIS OFFICE THIS RUN - ADD A NEW TABLE
069300* ENTRY AND ZERO IT BEFORE THE ADDS BELOW PICK IT UP.
069400     IF FOUND-SW = 'NO'
069500         ADD 1 TO C-OFFICE-CT
069600         MOVE OFFICE-WORK TO OFF-NAME (OFF-IX)
069700         MOVE 0 TO OFF-CURR-AMT (OFF-IX)
069800         MOVE 0 TO OFF-FOLL-AMT (OFF-IX)
069900         MOVE 0 TO OFF-AGT-CT (OFF-IX)
070000     END-IF.
070100
070200     ADD C-CURR-AMT TO OFF-CURR-AMT (OFF-IX).
070300     ADD C-FOLL-AMT TO OFF-FOLL-AMT (OFF-IX).
070400     ADD 1           TO OFF-AGT-CT (OFF-IX).
070500
070600
070700*****************************************************************
070800* SIMPLE SEQUENTIAL COMPARE, ONE TABLE ENTRY PER CALL - THE     *
070900* SURROUNDING PERFORM VARYING IN 2400-POST-OFFICE-BUCKET STOPS  *
071000* THE MOMENT FOUND-SW FLIPS TO 'YES'.  NOT WORTH A BINARY       *
071100* SEARCH AT THE OFFICE COUNTS THIS COMPANY HAS EVER RUN.        *
071200*****************************************************************
071300 2410-SEARCH-OFFICE-ENTRY.
071400     IF OFF-NAME (OFF-IX) = OFFICE-WORK
071500         MOVE 'YES' TO FOUND-SW
071600     END-IF.
071700
071800
071900*****************************************************************
072000* END OF RUN.  FLUSHES EVERY OFFICE BUCKET TO OFFICE-TOTAL-     *
072100* FILE, ROLLS THE COMPANYWIDE ACCUMULATORS INTO COMPANY-TOTAL-  *
072200* FILE, CLOSES EVERYTHING, AND PUTS THE RUN SUMMARY ON THE      *
072300* OPERATOR CONSOLE SO THE NIGHT SHIFT CAN CONFIRM THE COUNTS    *
072400* LOOK REASONABLE BEFORE THE JOB STEP THAT KICKS OFF PDPRPT01.  *
072500*****************************************************************
072600 3000-CLOSING.
072700     CLOSE AGENT-DETAIL.
072800
072900* WALKS THE WHOLE OFFICE-WORK-TABLE IN THE ORDER OFFICES WERE
073000* FIRST SEEN ON THE IMPORT - NOT ALPHABETICAL, NOT BY VOLUME.
073100* PDPRPT01 SORTS ITS OWN COPY OF THIS DATA FOR THE REPORT; THIS
073200* PROGRAM DOES NOT NEED TO CARE ABOUT ORDER.
073300     PERFORM 3100-WRITE-OFFICE-TOTALS
073400         VARYING OFF-IX FROM 1 BY 1
073500         UNTIL OFF-IX > C-OFFICE-CT.
073600
073700     PERFORM 3200-WRITE-COMPANY-TOTAL.
073800
073900     CLOSE AGENT-PERF-FILE.
074000     CLOSE OFFICE-TOTAL-FILE.
074100     CLOSE COMPANY-TOTAL-FILE.
074200
074300     PERFORM 3300-DISPLAY-SUMMARY.
074400
074500
074600*****************************************************************
074700* ONE CALL PER OFFICE-WORK-TABLE ENTRY (SEE THE PERFORM VARYING *
074800* IN 3000-CLOSING).  WRITES THE OFFICE'S TOTAL ROW AND, WHILE   *
074900* IT IS AT IT, ADDS THE OFFICE'S FIGURES INTO THE RUNNING       *
075000* COMPANY ACCUMULATORS SO 3200-WRITE-COMPANY-TOTAL DOES NOT     *
075100* HAVE TO RE-WALK THE TABLE A SECOND TIME.                      *
075200*****************************************************************
075300 3100-WRITE-OFFICE-TOTALS.
075400     MOVE C-NEXT-BASELINE-ID     TO OFT-BASELINE-ID.
075500     MOVE OFF-NAME (OFF-IX)    TO OFT-OFFICE.
075600     MOVE OFF-CURR-AMT (OFF-IX) TO OFT-CURR-MO-TOTAL.
075700     MOVE OFF-FOLL-AMT (OFF-IX) TO OFT-FOLL-MO-TOTAL.
075800     COMPUTE OFT-GRAND-TOTAL =
075900         OFT-CURR-MO-TOTAL + OFT-FOLL-MO-TOTAL.
076000     MOVE OFF-AGT-CT (OFF-IX)  TO OFT-AGENT-COUNT.
076100     MOVE CD-ALT               TO OFT-IMPORT-DATE.
076200     WRITE OFF-TOTAL-REC.
076300
076400     ADD OFT-CURR-MO-TOTAL TO C-TOTAL-CURR.
076500     ADD OFT-FOLL-MO-TOTAL TO C-TOTAL-FOLL.
076600
076700
076800*****************************************************************
076900* ONE ROW, WRITTEN ONCE AT THE END OF THE RUN AFTER EVERY       *
077000* OFFICE BUCKET HAS BEEN FOLDED INTO C-TOTAL-CURR/C-TOTAL-FOLL  *
077100* BY 3100-WRITE-OFFICE-TOTALS.  TOTAL-OFFICES AND TOTAL-AGENTS  *
077200* ARE CARRIED HERE SO PDPCMP01 CAN REPORT AGENT-COUNT CHANGE    *
077300* BETWEEN TWO BASELINES WITHOUT HAVING TO OPEN AGENT-PERF-FILE. *
077400*****************************************************************
077500 3200-WRITE-COMPANY-TOTAL.
077600     MOVE C-NEXT-BASELINE-ID TO COT-BASELINE-ID.
077700     MOVE C-TOTAL-CURR       TO COT-CURR-MO-TOTAL.
077800     MOVE C-TOTAL-FOLL       TO COT-FOLL-MO-TOTAL.
077900     COMPUTE COT-GRAND-TOTAL =
078000         COT-CURR-MO-TOTAL + COT-FOLL-MO-TOTAL.
078100     MOVE C-AGENT-CTR         TO COT-TOTAL-AGENTS.
078200     MOVE C-OFFICE-CT        TO COT-TOTAL-OFFICES.
078300     MOVE CD-ALT           TO COT-IMPORT-DATE.
078400     WRITE COMP-TOTAL-REC.
078500
078600
078700*****************************************************************
078800* OPERATOR CONSOLE MESSAGE ONLY - NOTHING HERE IS WRITTEN TO A  *
078900* FILE OR REPORT.  EDITED WITH THE DISPLAY-AMOUNTS PICTURES SO  *
079000* THE OPERATOR SEES DOLLAR SIGNS AND COMMAS RATHER THAN A RAW   *
079100* ZONED NUMBER ON THE CONSOLE LOG.                              *
079200*****************************************************************
079300 3300-DISPLAY-SUMMARY.
079400     MOVE C-AGENT-CTR   TO O-AGENTS.
079500     MOVE C-OFFICE-CT  TO O-OFFICES.
079600     MOVE COT-CURR-MO-TOTAL TO O-CURR.
079700     MOVE COT-FOLL-MO-TOTAL TO O-FOLL.
079800     MOVE COT-GRAND-TOTAL   TO O-GRAND.
079900
080000     DISPLAY 'PDPIMP01 - BASELINE ' C-NEXT-BASELINE-ID ' POSTED'.
080100     DISPLAY 'AGENTS IMPORTED . . . . . ' O-AGENTS.
080200     DISPLAY 'OFFICES REPORTING . . . . ' O-OFFICES.
080300     DISPLAY 'TOTAL CURRENT MONTH . . . ' O-CURR.
080400     DISPLAY 'TOTAL FOLLOWING MONTH . . ' O-FOLL.
080500     DISPLAY 'GRAND TOTAL . . . . . . . ' O-GRAND.
080600
080700
080800*****************************************************************
080900* THE ONLY READ AGAINST AGENT-DETAIL IN THE PROGRAM.  CALLED    *
081000* ONCE TO PRIME THE LOOP FROM 1000-INIT AND ONCE PER ITERATION  *
081100* FROM THE TAIL OF 2000-MAINLINE - THE USUAL SHOP PATTERN FOR A *
081200* READ-PROCESS-READ SEQUENTIAL MAINLINE.                        *
081300*****************************************************************
081400 9000-READ-DETAIL.
081500     READ AGENT-DETAIL
081600         AT END MOVE 'YES' TO MORE-RECS
081700     END-READ.
