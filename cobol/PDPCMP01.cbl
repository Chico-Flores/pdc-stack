000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          PDPCMP01.
000300 AUTHOR.              R A LARKIN.
000400 INSTALLATION.        CENTRAL COLLECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN.        06/17/94.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* PDP BASELINE COMPARISON REPORT.                                *
001100* CMPPARM CARRIES TWO BASELINE-IDS.  BASELINE-ID-1 IS THE PRIOR  *
001200* BASELINE, BASELINE-ID-2 IS THE LATER ONE.  ALL PERCENTAGES ARE *
001300* CHANGE OVER THE BASELINE-ID-1 VALUE.                           *
001400*                                                                *
001500* CHANGE LOG                                                     *
001600* ----------                                                     *
001700* 06/17/94  RAL  ORIGINAL PROGRAM - PDP TRACKER CONVERSION       *
001800*                REQUEST 4471.                                   *
001900* 02/06/95  RAL  PERCENTAGES NOW SUPPRESSED (FORCED TO ZERO)     *
002000*                WHEN THE BASELINE-1 VALUE IS ZERO OR LESS,      *
002100*                RATHER THAN ABENDING ON DIVIDE - REQ 4701.      *
002200* 11/09/98  SJP  Y2K REMEDIATION - NO DATE-CENTURY LOGIC IN THIS *
002300*                PROGRAM, VERIFIED CLEAN.                        *
002400* 03/29/99  RAL  CLASSIFICATION TRAILER LINE ADDED - REQ 5544.   *
002500* 06/14/00  TMO  "BASELINE(S) NOT FOUND" GUARD ADDED WHEN A      *
002600*                REQUESTED ID IS NOT ON FILE - REQ 5660.         *
002700* 09/05/00  TMO  WORKING-STORAGE RENAMED TO STANDARD I-/O-/C-    *
002800*                PREFIXES PER SHOP AUDIT; GRAND-IMPROVED/        *
002900*                GRAND-DECLINED CONDITION-NAMES ADDED - REQ 5711.*
003000* 09/19/00  TMO  COMPANY TOTAL LOOKUPS NOW SET THEIR OWN         *
003100*                FOUND-SWITCH; DELTAS NO LONGER COMPUTED OFF A   *
003200*                ZERO-INITIALIZED TOTAL WHEN A BASELINE HAS NO   *
003300*                MATCHING COMPANY-TOTAL RECORD - REQ 5730.       *
003350* 09/26/00  TMO  PDPBASR/PDPCOTL BOTH WIDENED FOR THE NEW        *
003360*                REGION/SUPERVISOR/STATUS FIELDS - RECORD        *
003370*                CONTAINS ON BOTH FDS BELOW UPDATED TO MATCH -   *
003380*                REQ 5761.                                       *
003400*****************************************************************
003500
003600*****************************************************************
003700* C01 IS THE ONLY SPECIAL-NAMES ENTRY THIS PROGRAM NEEDS - IT   *
003800* TIES THE PRINTER'S TOP-OF-FORM CHANNEL TO THE ADVANCING TOP-  *
003900* OF-FORM CLAUSE USED TO START EACH RUN ON A FRESH PAGE.        *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*****************************************************************
005000* FOUR FILES: THE BASELINE REGISTRY (READ TWICE, ONCE FOR EACH  *
005100* REQUESTED BASELINE-ID), THE COMPANY-TOTAL FILE POSTED BY      *
005200* PDPIMP01 FOR EACH OF THOSE TWO BASELINES, A ONE-CARD RUN      *
005300* CONTROL (CMPPARM) NAMING THE TWO BASELINE-IDS TO COMPARE, AND *
005400* THE PRINTED COMPARISON REPORT ITSELF.                         *
005500*****************************************************************
005600     SELECT BASELINE-FILE
005700         ASSIGN TO BASFIL
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT COMPANY-TOTAL-FILE
006100         ASSIGN TO COTOT
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT CMPPARM
006500         ASSIGN TO CMPCTL
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT COMPARE-REPORT
006900         ASSIGN TO PDPCMR
007000         ORGANIZATION IS RECORD SEQUENTIAL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500*****************************************************************
007600* SAME BASELINE REGISTRY LAYOUT PDPIMP01 WRITES AND PDPBAS01    *
007700* LISTS.  THIS PROGRAM OPENS IT TWICE - ONCE TO LOCATE          *
007800* BASELINE-ID-1, ONCE TO LOCATE BASELINE-ID-2 - RATHER THAN     *
007900* SCANNING BOTH IN A SINGLE PASS, SINCE THE TWO REQUESTED IDS   *
008000* CAN COME IN ANY ORDER ON THE CARD.                            *
008100*****************************************************************
008200 FD  BASELINE-FILE
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 170 CHARACTERS
008500     DATA RECORD IS BASELINE-REC.
008600 COPY PDPBASR.
008700
008800*****************************************************************
008900* ONE COMPANY-WIDE ROLLUP ROW PER BASELINE, POSTED BY PDPIMP01  *
009000* AT IMPORT TIME.  READ TWICE HERE JUST LIKE BASELINE-FILE -    *
009100* ONCE PER SIDE OF THE COMPARISON.                              *
009200*****************************************************************
009300 FD  COMPANY-TOTAL-FILE
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 101 CHARACTERS
009600     DATA RECORD IS COMP-TOTAL-REC.
009700 COPY PDPCOTL.
009800
009900*****************************************************************
010000* TWO FIVE-DIGIT BASELINE-IDS PUNCHED SIDE BY SIDE.  CMP-PARM-  *
010100* ID-1 IS TREATED AS THE EARLIER (PRIOR) BASELINE AND CMP-PARM- *
010200* ID-2 AS THE LATER ONE - EVERY PERCENTAGE AND DELTA ON THE     *
010300* REPORT IS BASELINE-2 MINUS BASELINE-1, NEVER THE OTHER WAY    *
010400* AROUND.                                                       *
010500*****************************************************************
010600 FD  CMPPARM
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 10 CHARACTERS
010900     DATA RECORD IS CMP-PARM-REC.
011000 01  CMP-PARM-REC.
011100     05  CMP-PARM-ID-1            PIC X(05).
011200     05  CMP-PARM-ID-2            PIC X(05).
011300
011400*****************************************************************
011500* STANDARD 132-COLUMN PRINT LINE WITH A 60-LINE PAGE AND A      *
011600* FOOTING LINE AT 55, MATCHING THE LINAGE USED ON PDPRPT01'S    *
011700* PROGRESS REPORT.                                              *
011800*****************************************************************
011900 FD  COMPARE-REPORT
012000     LABEL RECORD IS OMITTED
012100     RECORD CONTAINS 132 CHARACTERS
012200     LINAGE IS 60 WITH FOOTING AT 55
012300     DATA RECORD IS PRTLINE.
012400
012500 01  PRTLINE                      PIC X(132).
012600
012700*****************************************************************
012800* SWITCHES FIRST, THEN THE REQUESTED-ID COUNTERS, THEN THE TWO  *
012900* PARALLEL BASE-1/BASE-2 SAVE AREAS, THEN THE DELTA AND PERCENT *
013000* WORK AREAS, AND FINALLY THE PRINT LINE LAYOUTS IN THE ORDER   *
013100* THEY APPEAR ON THE REPORT.                                    *
013200*****************************************************************
013300 WORKING-STORAGE SECTION.
013400
013500*****************************************************************
013600* FOUR FOUND-SWITCHES, NOT TWO - FOUND-1-SW/FOUND-2-SW COVER    *
013700* THE BASELINE-FILE LOOKUPS AND COT-FOUND-1-SW/COT-FOUND-2-SW   *
013800* (REQ 5730) COVER THE COMPANY-TOTAL LOOKUPS SEPARATELY, SO A   *
013900* BASELINE THAT EXISTS BUT HAS NO MATCHING COMPANY-TOTAL ROW    *
014000* CANNOT SLIP PAST 0000-PDPCMP01'S GUARD AND COMPUTE DELTAS OFF *
014100* A ZERO-INITIALIZED TOTAL.                                     *
014200*****************************************************************
014300 01  SWITCHES.
014400     05  BAS-EOF-SW            PIC XXX     VALUE 'NO'.
014500     05  COT-EOF-SW            PIC XXX     VALUE 'NO'.
014600     05  FOUND-1-SW            PIC XXX     VALUE 'NO'.
014700     05  FOUND-2-SW            PIC XXX     VALUE 'NO'.
014800     05  COT-FOUND-1-SW        PIC XXX     VALUE 'NO'.
014900     05  COT-FOUND-2-SW        PIC XXX     VALUE 'NO'.
015000     05  FILLER                   PIC X(02)   VALUE SPACES.
015100
015200*****************************************************************
015300* THE TWO BASELINE-IDS PULLED OFF CMPPARM, HELD NUMERIC SO THEY *
015400* CAN BE COMPARED DIRECTLY AGAINST BAS-BASELINE-ID/COT-         *
015500* BASELINE-ID DURING THE SCANS BELOW.                           *
015600*****************************************************************
015700 01  COUNTERS COMP.
015800     05  C-REQ-ID-1              PIC 9(5)    VALUE 0.
015900     05  C-REQ-ID-2              PIC 9(5)    VALUE 0.
016000
016100*****************************************************************
016200* NUMERIC VIEW OF THE FIRST FIVE-BYTE ID ON THE RUN CONTROL     *
016300* CARD SO IT CAN BE MOVED STRAIGHT INTO C-REQ-ID-1 WITHOUT AN   *
016400* INTERMEDIATE EDIT.                                            *
016500*****************************************************************
016600 01  CMP-PARM-ID-1-ALT REDEFINES CMP-PARM-ID-1
016700                                   PIC 9(05).
016800 01  CMP-PARM-ID-2-ALT REDEFINES CMP-PARM-ID-2
016900                                   PIC 9(05).
017000
017100*****************************************************************
017200* FILLED BY 2110-SCAN-BASELINE-1 AND 2210-SCAN-COMPANY-1 - THE  *
017300* 'BEFORE' SIDE OF THE COMPARISON.                              *
017400* B1-GRAND/B1-CURR/B1-FOLL/B1-AGENTS COME FROM THE COMPANY-     *
017500* TOTAL ROW, NOT THE BASELINE REGISTRY ROW, SINCE THE REGISTRY  *
017600* CARRIES NO MONEY FIELDS OF ITS OWN.                           *
017700*****************************************************************
017800 01  BASE-1.
017900     05  B1-ID                  PIC 9(5)      VALUE 0.
018000     05  B1-DATE                PIC 9(8)      VALUE 0.
018100     05  B1-NAME                PIC X(40)     VALUE SPACES.
018200     05  B1-CURR                PIC S9(11)V99 VALUE 0.
018300     05  B1-FOLL                PIC S9(11)V99 VALUE 0.
018400     05  B1-GRAND               PIC S9(11)V99 VALUE 0.
018500     05  B1-AGENTS              PIC 9(5)      VALUE 0.
018600
018700*****************************************************************
018800* SAME SHAPE AS BASE-1 ABOVE BUT FOR THE 'AFTER' SIDE OF THE    *
018900* COMPARISON - FILLED BY 2120-SCAN-BASELINE-2 AND 2220-SCAN-    *
019000* COMPANY-2.                                                    *
019100*****************************************************************
019200 01  BASE-2.
019300     05  B2-ID                  PIC 9(5)      VALUE 0.
019400     05  B2-DATE                PIC 9(8)      VALUE 0.
019500     05  B2-NAME                PIC X(40)     VALUE SPACES.
019600     05  B2-CURR                PIC S9(11)V99 VALUE 0.
019700     05  B2-FOLL                PIC S9(11)V99 VALUE 0.
019800     05  B2-GRAND               PIC S9(11)V99 VALUE 0.
019900     05  B2-AGENTS              PIC 9(5)      VALUE 0.
020000
020100*****************************************************************
020200* BREAKS AN EIGHT-DIGIT CCYYMMDD BASELINE DATE INTO ITS THREE   *
020300* PARTS SO 2410-WRITE-BASELINE-BLOCK CAN STRING THEM BACK       *
020400* TOGETHER AS MM/DD/CCYY - REUSED FOR BOTH BASELINE 1 AND       *
020500* BASELINE 2 IN TURN.                                           *
020600*****************************************************************
020700 01  BD-HOLD.
020800     05  BD-CCYY               PIC 9(4).
020900     05  BD-MM                 PIC 99.
021000     05  BD-DD                 PIC 99.
021100 01  BD-ALT REDEFINES BD-HOLD
021200                                   PIC 9(8).
021300
021400*****************************************************************
021500* BASELINE-2 MINUS BASELINE-1 FOR EACH OF THE FOUR MONEY/COUNT  *
021600* FIELDS.  THE THREE 88-LEVELS ON C-DELTA-GRAND DRIVE           *
021700* 2320-CLASSIFY-RESULT'S CLASSIFICATION LINE - REQ 5544.        *
021800*****************************************************************
021900 01  DELTA-WORK.
022000     05  C-DELTA-CURR            PIC S9(11)V99 VALUE 0.
022100     05  C-DELTA-FOLL            PIC S9(11)V99 VALUE 0.
022200     05  C-DELTA-GRAND           PIC S9(11)V99 VALUE 0.
022300         88  GRAND-IMPROVED   VALUE 0.01 THRU 99999999999.99.
022400         88  GRAND-DECLINED   VALUE -99999999999.99 THRU -0.01.
022500         88  GRAND-UNCHANGED  VALUE 0.
022600     05  C-DELTA-AGENTS          PIC S9(5)     VALUE 0.
022700
022800*****************************************************************
022900* PERCENT CHANGE OVER THE BASELINE-1 VALUE FOR EACH OF THE      *
023000* THREE MONEY FIELDS, COMPUTED BY 2310-COMPUTE-PERCENT AND      *
023100* FORCED TO ZERO RATHER THAN LEFT TO ABEND ON DIVIDE WHEN THE   *
023200* BASELINE-1 FIGURE IS ZERO OR NEGATIVE - REQ 4701.             *
023300*****************************************************************
023400 01  PERCENT-WORK.
023500     05  C-PCT-CURR              PIC S9(3)V9   VALUE 0.
023600     05  C-PCT-FOLL              PIC S9(3)V9   VALUE 0.
023700     05  C-PCT-GRAND             PIC S9(3)V9   VALUE 0.
023800
023900*****************************************************************
024000* HOLDS THE ONE-LINE CLASSIFICATION TEXT ('POSITIVE             *
024100* IMPROVEMENT', 'NEEDS ATTENTION' OR 'NO CHANGE') UNTIL         *
024200* 2430-WRITE-TRAILER MOVES IT TO THE PRINT LINE.                *
024300*****************************************************************
024400 77  CLASS-LINE                PIC X(25)     VALUE SPACES.
024500
024600*****************************************************************
024700* REPORT TITLE PRINTED ONCE AT THE TOP OF EVERY RUN, CENTERED   *
024800* ON THE 132-COLUMN LINE.                                       *
024900*****************************************************************
025000 01  RPT-TITLE-LINE.
025100     05  FILLER                   PIC X(52)   VALUE SPACES.
025200     05  FILLER                   PIC X(27) VALUE
025300         'BASELINE COMPARISON REPORT'.
025400     05  FILLER                   PIC X(53)   VALUE SPACES.
025500
025600*****************************************************************
025700* A FULL LINE OF DASHES USED TO BOX OFF THE HEADER, THE CHANGE  *
025800* BLOCK AND THE CLASSIFICATION TRAILER.                         *
025900*****************************************************************
026000 01  RPT-SEPARATOR-LINE.
026100     05  FILLER                   PIC X(132)  VALUE ALL '-'.
026200
026300*****************************************************************
026400* PRINTS EITHER BASELINE'S TAG ('BASELINE 1:' OR 'BASELINE 2:') *
026500* AND NAME - REUSED ONCE PER SIDE BY 2410-WRITE-BASELINE-BLOCK. *
026600*****************************************************************
026700 01  RPT-BASE-LINE1.
026800     05  FILLER                   PIC X(3)    VALUE SPACES.
026900     05  O-BS-TAG                 PIC X(13).
027000     05  O-BS-NAME                PIC X(40).
027100     05  FILLER                   PIC X(76)   VALUE SPACES.
027200
027300*****************************************************************
027400* PRINTS EITHER BASELINE'S DATE AND GRAND TOTAL ON THE SAME     *
027500* LINE, RIGHT BELOW ITS RPT-BASE-LINE1 HEADER.                  *
027600*****************************************************************
027700 01  RPT-BASE-LINE2.
027800     05  FILLER                   PIC X(3)    VALUE SPACES.
027900     05  FILLER                   PIC X(13) VALUE
028000         '  DATE:      '.
028100     05  O-BS-DATE                PIC X(10).
028200     05  FILLER                   PIC X(5)    VALUE SPACES.
028300     05  FILLER                   PIC X(13) VALUE
028400         '  GRAND TOTAL'.
028500     05  O-BS-GRAND               PIC $Z,ZZZ,ZZ9.99.
028600     05  FILLER                   PIC X(75)   VALUE SPACES.
028700
028800*****************************************************************
028900* GENERAL-PURPOSE LABEL/AMOUNT/PERCENT LINE REUSED FOR EACH OF  *
029000* THE THREE MONEY DELTAS - CURRENT MONTH, FOLLOWING MONTH,      *
029100* GRAND TOTAL.  THE SIGN ON O-CH-AMOUNT AND O-CH-PERCENT SHOWS  *
029200* WHETHER THE CHANGE WAS AN IMPROVEMENT OR A DECLINE WITHOUT    *
029300* ANY SEPARATE UP/DOWN INDICATOR.                               *
029400*****************************************************************
029500 01  RPT-CHANGE-LINE.
029600     05  FILLER                   PIC X(3)    VALUE SPACES.
029700     05  O-CH-LABEL               PIC X(26).
029800     05  O-CH-AMOUNT              PIC +Z,ZZZ,ZZ9.99.
029900     05  FILLER                   PIC X(2)    VALUE SPACES.
030000     05  FILLER                   PIC X(1)    VALUE '('.
030100     05  O-CH-PERCENT             PIC +ZZ9.9.
030200     05  FILLER                   PIC X(2)    VALUE '%)'.
030300     05  FILLER                   PIC X(79)   VALUE SPACES.
030400
030500*****************************************************************
030600* SAME IDEA AS RPT-CHANGE-LINE BUT FOR THE AGENT COUNT DELTA,   *
030700* WHICH HAS NO PERCENT FIGURE.                                  *
030800*****************************************************************
030900 01  RPT-AGENT-CHANGE-LINE.
031000     05  FILLER                   PIC X(3)    VALUE SPACES.
031100     05  O-AC-LABEL               PIC X(26).
031200     05  O-AC-VALUE               PIC +ZZ,ZZ9.
031300     05  FILLER                   PIC X(96)   VALUE SPACES.
031400
031500*****************************************************************
031600* PRINTS THE ONE-WORD-OR-PHRASE CLASSIFICATION FROM             *
031700* 2320-CLASSIFY-RESULT AS THE LAST LINE OF THE REPORT - REQ     *
031800* 5544.                                                         *
031900*****************************************************************
032000 01  RPT-TRAILER-LINE.
032100     05  FILLER                   PIC X(3)    VALUE SPACES.
032200     05  FILLER                   PIC X(15) VALUE
032300         'CLASSIFICATION:'.
032400     05  O-CLASS                  PIC X(25).
032500     05  FILLER                   PIC X(89)   VALUE SPACES.
032600
032700*****************************************************************
032800* PRINTED IN PLACE OF THE WHOLE REPORT WHEN EITHER REQUESTED    *
032900* BASELINE, OR EITHER ONE'S COMPANY-TOTAL ROW, COULD NOT BE     *
033000* LOCATED - REQ 5660, EXTENDED UNDER REQ 5730 TO ALSO COVER THE *
033100* COMPANY-TOTAL LOOKUPS.                                        *
033200*****************************************************************
033300 01  RPT-NOBASE-LINE.
033400     05  FILLER                   PIC X(20)   VALUE SPACES.
033500     05  FILLER                   PIC X(24) VALUE
033600         'BASELINE(S) NOT FOUND'.
033700     05  FILLER                   PIC X(88)   VALUE SPACES.
033800
033900 PROCEDURE DIVISION.
034000
034100*****************************************************************
034200* TOP LEVEL OF THE RUN.  BOTH BASELINE-ID LOOKUPS ALWAYS RUN;   *
034300* THE COMPANY-TOTAL LOOKUPS ONLY RUN IF BOTH BASELINES WERE     *
034400* ACTUALLY FOUND (NO SENSE SCANNING COMPANY-TOTAL-FILE FOR AN   *
034500* ID THAT DOES NOT EXIST).  DELTAS AND THE REPORT ITSELF ONLY   *
034600* PRINT WHEN ALL FOUR FOUND-SWITCHES CAME BACK 'YES' - IF ANY   *
034700* ONE OF THE FOUR LOOKUPS CAME UP EMPTY THE RUN FALLS THROUGH   *
034800* TO THE BASELINE(S)-NOT-FOUND MESSAGE INSTEAD OF COMPUTING     *
034900* DELTAS OFF WHATEVER PARTIAL DATA HAPPENED TO BE FOUND - REQ   *
035000* 5730.                                                         *
035100*****************************************************************
035200 0000-PDPCMP01.
035300     PERFORM 1000-INIT.
035400     PERFORM 2100-FIND-BASELINE-1.
035500     PERFORM 2100-FIND-BASELINE-2.
035600* COMPANY-TOTAL LOOKUPS ARE SKIPPED ENTIRELY WHEN EITHER BASELINE
035700* ITSELF WAS NOT FOUND - NO SENSE SCANNING COMPANY-TOTAL-FILE FOR
035800* AN ID THAT IS NOT ON BASELINE-FILE.
035900     IF FOUND-1-SW = 'YES' AND FOUND-2-SW = 'YES'
036000         PERFORM 2200-FIND-COMPANY-TOTAL-1
036100         PERFORM 2200-FIND-COMPANY-TOTAL-2
036200     END-IF.
036300* ALL FOUR FOUND-SWITCHES MUST BE 'YES' BEFORE DELTAS ARE
036400* COMPUTED - REQ 5730.  ANY ONE MISSING LOOKUP DROPS THE WHOLE
036500* RUN INTO THE ELSE BRANCH BELOW RATHER THAN PRINTING A REPORT
036600* BUILT ON A PARTIALLY ZERO-INITIALIZED BASE-1 OR BASE-2.
036700     IF FOUND-1-SW = 'YES'     AND FOUND-2-SW = 'YES'
036800         AND COT-FOUND-1-SW = 'YES' AND COT-FOUND-2-SW = 'YES'
036900         PERFORM 2300-COMPUTE-DELTAS
037000         PERFORM 2320-CLASSIFY-RESULT
037100         PERFORM 2400-WRITE-COMPARE-REPORT
037200     ELSE
037300         WRITE PRTLINE FROM RPT-NOBASE-LINE
037400             AFTER ADVANCING TOP-OF-FORM
037500         DISPLAY 'PDPCMP01 - ONE OR BOTH BASELINES NOT FOUND'
037600     END-IF.
037700     CLOSE COMPARE-REPORT.
037800     STOP RUN.
037900
038000
038100*****************************************************************
038200* OPENS THE OUTPUT REPORT FILE AND PULLS THE TWO REQUESTED      *
038300* BASELINE-IDS OFF THE ONE-CARD CMPPARM FILE.  A MISSING CARD   *
038400* READS AS SPACES VIA THE AT END CLAUSE, WHICH LEAVES BOTH      *
038500* C-REQ-ID-1 AND C-REQ-ID-2 AT ZERO - NEITHER WILL EVER MATCH A *
038600* REAL BASELINE-ID, SO THE RUN FALLS THROUGH TO THE NOT-FOUND   *
038700* MESSAGE RATHER THAN COMPARING GARBAGE.                        *
038800*****************************************************************
038900 1000-INIT.
039000     OPEN OUTPUT COMPARE-REPORT.
039100     OPEN INPUT CMPPARM.
039200     READ CMPPARM
039300         AT END MOVE SPACES TO CMP-PARM-REC
039400     END-READ.
039500     CLOSE CMPPARM.
039600     MOVE CMP-PARM-ID-1-ALT TO C-REQ-ID-1.
039700     MOVE CMP-PARM-ID-2-ALT TO C-REQ-ID-2.
039800
039900
040000*****************************************************************
040100* OPENS BASELINE-FILE AND SCANS IT LOOKING FOR BASELINE-ID-1 -  *
040200* CLOSED AGAIN BEFORE 2100-FIND-BASELINE-2 REOPENS IT FOR THE   *
040300* SECOND ID, SINCE COBOL SEQUENTIAL READ HAS NO WAY TO REWIND   *
040400* WITHOUT A CLOSE/OPEN PAIR.                                    *
040500*****************************************************************
040600 2100-FIND-BASELINE-1.
040700     MOVE 'NO' TO BAS-EOF-SW.
040800     MOVE 'NO' TO FOUND-1-SW.
040900     OPEN INPUT BASELINE-FILE.
041000     PERFORM 2110-SCAN-BASELINE-1
041100         UNTIL BAS-EOF-SW = 'YES'
041200            OR FOUND-1-SW = 'YES'.
041300     CLOSE BASELINE-FILE.
041400
041500
041600*****************************************************************
041700* ON A MATCH, COPIES THE ID, DATE AND NAME INTO BASE-1 AND SETS *
041800* FOUND-1-SW SO THE PERFORM ... UNTIL IN 2100-FIND-BASELINE-1   *
041900* STOPS SCANNING.                                               *
042000*****************************************************************
042100 2110-SCAN-BASELINE-1.
042200     READ BASELINE-FILE
042300         AT END
042400             MOVE 'YES' TO BAS-EOF-SW
042500         NOT AT END
042600             IF BAS-BASELINE-ID = C-REQ-ID-1
042700                 MOVE 'YES'             TO FOUND-1-SW
042800                 MOVE BAS-BASELINE-ID   TO B1-ID
042900                 MOVE BAS-BASELINE-DATE TO B1-DATE
043000                 MOVE BAS-BASELINE-NAME TO B1-NAME
043100             END-IF
043200     END-READ.
043300
043400
043500*****************************************************************
043600* SAME SHAPE AS 2100-FIND-BASELINE-1 BUT FOR BASELINE-ID-2 - A  *
043700* SEPARATE OPEN/CLOSE OF BASELINE-FILE RATHER THAN A SHARED     *
043800* SCAN, SO EITHER ID CAN BE FOUND (OR NOT FOUND) INDEPENDENTLY  *
043900* OF THE OTHER.                                                 *
044000*****************************************************************
044100 2100-FIND-BASELINE-2.
044200     MOVE 'NO' TO BAS-EOF-SW.
044300     MOVE 'NO' TO FOUND-2-SW.
044400     OPEN INPUT BASELINE-FILE.
044500     PERFORM 2120-SCAN-BASELINE-2
044600         UNTIL BAS-EOF-SW = 'YES'
044700            OR FOUND-2-SW = 'YES'.
044800     CLOSE BASELINE-FILE.
044900
045000
045100*****************************************************************
045200* ON A MATCH, COPIES THE ID, DATE AND NAME INTO BASE-2 AND SETS *
045300* FOUND-2-SW.                                                   *
045400*****************************************************************
045500 2120-SCAN-BASELINE-2.
045600     READ BASELINE-FILE
045700         AT END
045800             MOVE 'YES' TO BAS-EOF-SW
045900         NOT AT END
046000             IF BAS-BASELINE-ID = C-REQ-ID-2
046100                 MOVE 'YES'             TO FOUND-2-SW
046200                 MOVE BAS-BASELINE-ID   TO B2-ID
046300                 MOVE BAS-BASELINE-DATE TO B2-DATE
046400                 MOVE BAS-BASELINE-NAME TO B2-NAME
046500             END-IF
046600     END-READ.
046700
046800
046900*****************************************************************
047000* ONLY REACHED WHEN BOTH BASELINES WERE FOUND (SEE              *
047100* 0000-PDPCMP01) - SCANS COMPANY-TOTAL-FILE FOR THE ROW         *
047200* BELONGING TO BASELINE-ID-1 AND SETS COT-FOUND-1-SW ON A       *
047300* MATCH, REQ 5730.                                              *
047400*****************************************************************
047500 2200-FIND-COMPANY-TOTAL-1.
047600     MOVE 'NO' TO COT-EOF-SW.
047700     MOVE 'NO' TO COT-FOUND-1-SW.
047800     OPEN INPUT COMPANY-TOTAL-FILE.
047900     PERFORM 2210-SCAN-COMPANY-1
048000         UNTIL COT-EOF-SW = 'YES'
048100            OR COT-FOUND-1-SW = 'YES'.
048200     CLOSE COMPANY-TOTAL-FILE.
048300
048400
048500*****************************************************************
048600* ON A MATCH, COPIES THE FOUR MONEY/COUNT FIELDS INTO BASE-1    *
048700* AND SETS COT-FOUND-1-SW - WITHOUT THIS SWITCH THE CALLING     *
048800* PARAGRAPH HAD NO WAY TO TELL A GENUINE MATCH FROM A BASELINE  *
048900* THAT SIMPLY HAS NO COMPANY-TOTAL ROW AT ALL, REQ 5730.        *
049000*****************************************************************
049100 2210-SCAN-COMPANY-1.
049200     READ COMPANY-TOTAL-FILE
049300         AT END
049400             MOVE 'YES' TO COT-EOF-SW
049500         NOT AT END
049600             IF COT-BASELINE-ID = C-REQ-ID-1
049700                 MOVE COT-CURR-MO-TOTAL TO B1-CURR
049800                 MOVE COT-FOLL-MO-TOTAL TO B1-FOLL
049900                 MOVE COT-GRAND-TOTAL   TO B1-GRAND
050000                 MOVE COT-TOTAL-AGENTS  TO B1-AGENTS
050100                 MOVE 'YES'             TO COT-FOUND-1-SW
050200             END-IF
050300     END-READ.
050400
050500
050600*****************************************************************
050700* SAME SHAPE AS 2200-FIND-COMPANY-TOTAL-1 BUT FOR BASELINE-     *
050800* ID-2, REQ 5730.                                               *
050900*****************************************************************
051000 2200-FIND-COMPANY-TOTAL-2.
051100     MOVE 'NO' TO COT-EOF-SW.
051200     MOVE 'NO' TO COT-FOUND-2-SW.
051300     OPEN INPUT COMPANY-TOTAL-FILE.
051400     PERFORM 2220-SCAN-COMPANY-2
051500         UNTIL COT-EOF-SW = 'YES'
051600            OR COT-FOUND-2-SW = 'YES'.
051700     CLOSE COMPANY-TOTAL-FILE.
051800
051900
052000*****************************************************************
052100* ON A MATCH, COPIES THE FOUR MONEY/COUNT FIELDS INTO BASE-2    *
052200* AND SETS COT-FOUND-2-SW, REQ 5730.                            *
052300*****************************************************************
052400 2220-SCAN-COMPANY-2.
052500     READ COMPANY-TOTAL-FILE
052600         AT END
052700             MOVE 'YES' TO COT-EOF-SW
052800         NOT AT END
052900             IF COT-BASELINE-ID = C-REQ-ID-2
053000                 MOVE COT-CURR-MO-TOTAL TO B2-CURR
053100                 MOVE COT-FOLL-MO-TOTAL TO B2-FOLL
053200                 MOVE COT-GRAND-TOTAL   TO B2-GRAND
053300                 MOVE COT-TOTAL-AGENTS  TO B2-AGENTS
053400                 MOVE 'YES'             TO COT-FOUND-2-SW
053500             END-IF
053600     END-READ.
053700
053800
053900*****************************************************************
054000* ONLY REACHED WHEN ALL FOUR FOUND-SWITCHES ARE 'YES' -         *
054100* STRAIGHT BASELINE-2-MINUS-BASELINE-1 SUBTRACTION FOR EACH     *
054200* MONEY/COUNT FIELD, THEN HANDS OFF TO 2310-COMPUTE-PERCENT FOR *
054300* THE PERCENTAGE FIGURES.                                       *
054400*****************************************************************
054500 2300-COMPUTE-DELTAS.
054600     COMPUTE C-DELTA-CURR   = B2-CURR   - B1-CURR.
054700     COMPUTE C-DELTA-FOLL   = B2-FOLL   - B1-FOLL.
054800     COMPUTE C-DELTA-GRAND  = B2-GRAND  - B1-GRAND.
054900     COMPUTE C-DELTA-AGENTS = B2-AGENTS - B1-AGENTS.
055000     PERFORM 2310-COMPUTE-PERCENT.
055100
055200
055300*****************************************************************
055400* EACH PERCENTAGE IS SUPPRESSED TO ZERO RATHER THAN COMPUTED    *
055500* WHEN THE BASELINE-1 VALUE IS ZERO OR NEGATIVE - REQ 4701,     *
055600* AFTER AN EARLIER VERSION OF THIS PARAGRAPH ABENDED ON A       *
055700* DIVIDE BY ZERO THE FIRST TIME SOMEONE COMPARED AGAINST A      *
055800* BASELINE WITH NO PROMISED AMOUNT ON FILE.                     *
055900*****************************************************************
056000 2310-COMPUTE-PERCENT.
056100* A NEGATIVE OR ZERO BASELINE-1 FIGURE HAS NO MEANINGFUL PERCENT-
056200* CHANGE BASE, SO THE PERCENT IS FORCED TO ZERO RATHER THAN LEFT
056300* TO DIVIDE - REQ 4701.
056400     IF B1-CURR > 0
056500         COMPUTE C-PCT-CURR ROUNDED =
056600             (C-DELTA-CURR / B1-CURR) * 100
056700     ELSE
056800         MOVE 0 TO C-PCT-CURR
056900     END-IF.
057000     IF B1-FOLL > 0
057100         COMPUTE C-PCT-FOLL ROUNDED =
057200             (C-DELTA-FOLL / B1-FOLL) * 100
057300     ELSE
057400         MOVE 0 TO C-PCT-FOLL
057500     END-IF.
057600     IF B1-GRAND > 0
057700         COMPUTE C-PCT-GRAND ROUNDED =
057800             (C-DELTA-GRAND / B1-GRAND) * 100
057900     ELSE
058000         MOVE 0 TO C-PCT-GRAND
058100     END-IF.
058200
058300
058400*****************************************************************
058500* CLASSIFIES THE GRAND TOTAL DELTA INTO ONE OF THREE PLAIN-     *
058600* ENGLISH PHRASES USING THE 88-LEVELS DECLARED ON C-DELTA-GRAND *
058700* ABOVE - REQ 5544, ADDED AFTER THE ORIGINAL REPORT LEFT        *
058800* READERS TO EYEBALL THE SIGN ON THE GRAND TOTAL CHANGE LINE    *
058900* THEMSELVES.                                                   *
059000*****************************************************************
059100 2320-CLASSIFY-RESULT.
059200     EVALUATE TRUE
059300         WHEN GRAND-IMPROVED
059400             MOVE 'POSITIVE IMPROVEMENT' TO CLASS-LINE
059500         WHEN GRAND-DECLINED
059600             MOVE 'NEEDS ATTENTION'      TO CLASS-LINE
059700         WHEN OTHER
059800             MOVE 'NO CHANGE'            TO CLASS-LINE
059900     END-EVALUATE.
060000
060100
060200*****************************************************************
060300* PRINTS THE TITLE AND SEPARATOR, THEN HANDS OFF TO THE         *
060400* BASELINE, IMPROVEMENT AND TRAILER BLOCKS IN TURN.             *
060500*****************************************************************
060600 2400-WRITE-COMPARE-REPORT.
060700     WRITE PRTLINE FROM RPT-TITLE-LINE
060800         AFTER ADVANCING TOP-OF-FORM.
060900     WRITE PRTLINE FROM RPT-SEPARATOR-LINE
061000         AFTER ADVANCING 1 LINE.
061100     PERFORM 2410-WRITE-BASELINE-BLOCK.
061200     PERFORM 2420-WRITE-IMPROVEMENT-BLOCK.
061300     PERFORM 2430-WRITE-TRAILER.
061400
061500
061600*****************************************************************
061700* PRINTS BOTH BASELINES' NAME, DATE (REASSEMBLED AS MM/DD/CCYY) *
061800* AND GRAND TOTAL, ONE AFTER THE OTHER, REUSING THE SAME RPT-   *
061900* BASE-LINE1/RPT-BASE-LINE2 PAIR FOR EACH SIDE.                 *
062000*****************************************************************
062100 2410-WRITE-BASELINE-BLOCK.
062200     MOVE 'BASELINE 1:  ' TO O-BS-TAG.
062300     MOVE B1-NAME       TO O-BS-NAME.
062400     WRITE PRTLINE FROM RPT-BASE-LINE1
062500         AFTER ADVANCING 2 LINES.
062600
062700* SAME CCYYMMDD-TO-MM/DD/CCYY REBUILD USED FOR BOTH BASELINES IN
062800* TURN - B1-DATE HERE, B2-DATE FURTHER DOWN.
062900     MOVE B1-DATE TO BD-ALT.
063000     STRING BD-MM   DELIMITED BY SIZE
063100            '/'         DELIMITED BY SIZE
063200            BD-DD   DELIMITED BY SIZE
063300            '/'         DELIMITED BY SIZE
063400            BD-CCYY DELIMITED BY SIZE
063500            INTO O-BS-DATE.
063600     MOVE B1-GRAND TO O-BS-GRAND.
063700     WRITE PRTLINE FROM RPT-BASE-LINE2
063800         AFTER ADVANCING 1 LINE.
063900
064000     MOVE 'BASELINE 2:  ' TO O-BS-TAG.
064100     MOVE B2-NAME       TO O-BS-NAME.
064200     WRITE PRTLINE FROM RPT-BASE-LINE1
064300         AFTER ADVANCING 2 LINES.
064400
064500     MOVE B2-DATE TO BD-ALT.
064600     STRING BD-MM   DELIMITED BY SIZE
064700            '/'         DELIMITED BY SIZE
064800            BD-DD   DELIMITED BY SIZE
064900            '/'         DELIMITED BY SIZE
065000            BD-CCYY DELIMITED BY SIZE
065100            INTO O-BS-DATE.
065200     MOVE B2-GRAND TO O-BS-GRAND.
065300     WRITE PRTLINE FROM RPT-BASE-LINE2
065400         AFTER ADVANCING 1 LINE.
065500
065600
065700*****************************************************************
065800* PRINTS THE FOUR CHANGE LINES - CURRENT MONTH, FOLLOWING       *
065900* MONTH, GRAND TOTAL AND AGENT COUNT - REUSING RPT-CHANGE-LINE  *
066000* FOR THE THREE MONEY DELTAS AND RPT-AGENT-CHANGE-LINE FOR THE  *
066100* COUNT DELTA.                                                  *
066200*****************************************************************
066300 2420-WRITE-IMPROVEMENT-BLOCK.
066400     WRITE PRTLINE FROM RPT-SEPARATOR-LINE
066500         AFTER ADVANCING 2 LINES.
066600
066700     MOVE 'CURRENT MONTH CHANGE:'    TO O-CH-LABEL.
066800     MOVE C-DELTA-CURR              TO O-CH-AMOUNT.
066900     MOVE C-PCT-CURR                TO O-CH-PERCENT.
067000     WRITE PRTLINE FROM RPT-CHANGE-LINE
067100         AFTER ADVANCING 2 LINES.
067200
067300     MOVE 'FOLLOWING MONTH CHANGE:'  TO O-CH-LABEL.
067400     MOVE C-DELTA-FOLL              TO O-CH-AMOUNT.
067500     MOVE C-PCT-FOLL                TO O-CH-PERCENT.
067600     WRITE PRTLINE FROM RPT-CHANGE-LINE
067700         AFTER ADVANCING 1 LINE.
067800
067900     MOVE 'GRAND TOTAL CHANGE:'      TO O-CH-LABEL.
068000     MOVE C-DELTA-GRAND             TO O-CH-AMOUNT.
068100     MOVE C-PCT-GRAND               TO O-CH-PERCENT.
068200     WRITE PRTLINE FROM RPT-CHANGE-LINE
068300         AFTER ADVANCING 1 LINE.
068400
068500     MOVE 'AGENT COUNT CHANGE:'      TO O-AC-LABEL.
068600     MOVE C-DELTA-AGENTS            TO O-AC-VALUE.
068700     WRITE PRTLINE FROM RPT-AGENT-CHANGE-LINE
068800         AFTER ADVANCING 1 LINE.
068900
069000
069100*****************************************************************
069200* PRINTS THE CLASSIFICATION LINE SET BY 2320-CLASSIFY-RESULT AS *
069300* THE LAST LINE OF THE REPORT - REQ 5544.                       *
069400*****************************************************************
069500 2430-WRITE-TRAILER.
069600     WRITE PRTLINE FROM RPT-SEPARATOR-LINE
069700         AFTER ADVANCING 2 LINES.
069800     MOVE CLASS-LINE TO O-CLASS.
069900     WRITE PRTLINE FROM RPT-TRAILER-LINE
070000         AFTER ADVANCING 1 LINE.
