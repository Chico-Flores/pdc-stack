000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          PDPBAS01.
000300 AUTHOR.              R A LARKIN.
000400 INSTALLATION.        CENTRAL COLLECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN.        06/03/94.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* PDP BASELINE REGISTRY LISTING.                                *
001100* PRINTS EVERY ROW ON BASELINE-FILE, MOST RECENT (HIGHEST       *
001200* BASELINE-ID) FIRST.  RUN AFTER ANY IMPORT WHEN SOMEONE ASKS   *
001300* "WHAT BASELINES DO WE HAVE ON FILE".  READ-ONLY - NEVER OPENS *
001400* BASELINE-FILE FOR OUTPUT.                                     *
001500*                                                                *
001600* CHANGE LOG                                                    *
001700* ----------                                                    *
001800* 06/03/94  RAL  ORIGINAL PROGRAM - PDP TRACKER CONVERSION      *
001900*                REQUEST 4471.                                  *
002000* 05/02/96  RAL  WIDENED NAME COLUMN TO MATCH THE 40-BYTE       *
002100*                BASELINE-NAME FIELD - REQ 4900.                *
002200* 11/09/98  SJP  Y2K REMEDIATION - REGISTRY DATE COLUMN NOW     *
002300*                PRINTS A FULL 4 DIGIT CENTURY-YEAR.            *
002400* 06/14/00  TMO  EMPTY-FILE CASE NOW PRINTS "NO BASELINES ON    *
002500*                FILE" INSTEAD OF A BLANK PAGE - REQ 5660.      *
002600* 09/05/00  TMO  WORKING-STORAGE RENAMED TO STANDARD I-/O-/C-   *
002700*                PREFIXES PER SHOP AUDIT; NO-BASELINES          *
002800*                CONDITION-NAME ADDED ON A 77-LEVEL COUNTER -   *
002900*                REQ 5711.                                     *
002950* 09/26/00  TMO  PDPBASR WIDENED FOR THE NEW REGION/DISTRICT/   *
002960*                SUPERVISOR/STATUS FIELDS - RECORD CONTAINS ON  *
002970*                THE BASELINE-FILE FD BELOW UPDATED TO MATCH -  *
002980*                REQ 5761.                                      *
003000*****************************************************************
003100
003200*****************************************************************
003300* C01 IS THE ONLY SPECIAL-NAMES ENTRY THIS PROGRAM NEEDS - IT   *
003400* TIES THE PRINTER'S TOP-OF-FORM CHANNEL TO THE ADVANCING TOP-  *
003500* OF-FORM CLAUSE USED AT THE START OF THE LISTING.              *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500*****************************************************************
004600* TWO FILES ONLY - THE BASELINE REGISTRY ITSELF, OPENED INPUT   *
004700* ONLY (THIS PROGRAM NEVER WRITES A BASELINE ROW, THAT IS       *
004800* PDPIMP01'S JOB), AND THE PRINTED LISTING.                     *
004900*****************************************************************
005000     SELECT BASELINE-FILE
005100         ASSIGN TO BASFIL
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT BASELISTING
005500         ASSIGN TO PDPBSL
005600         ORGANIZATION IS RECORD SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100*****************************************************************
006200* SAME BASELINE REGISTRY LAYOUT PDPIMP01 WRITES, PDPRPT01 READS *
006300* FOR ITS HEADER AND PDPCMP01 READS FOR BOTH SIDES OF A         *
006400* COMPARISON - THIS IS THE ONE PROGRAM WHOSE WHOLE JOB IS TO    *
006500* LIST EVERY ROW ON IT.                                         *
006600*****************************************************************
006700 FD  BASELINE-FILE
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 170 CHARACTERS
007000     DATA RECORD IS BASELINE-REC.
007100 COPY PDPBASR.
007200
007300*****************************************************************
007400* STANDARD 132-COLUMN PRINT LINE WITH A 60-LINE PAGE AND A      *
007500* FOOTING LINE AT 55, MATCHING THE LINAGE USED ON THE OTHER TWO *
007600* PDP PRINTED REPORTS.                                          *
007700*****************************************************************
007800 FD  BASELISTING
007900     LABEL RECORD IS OMITTED
008000     RECORD CONTAINS 132 CHARACTERS
008100     LINAGE IS 60 WITH FOOTING AT 55
008200     DATA RECORD IS PRTLINE.
008300
008400 01  PRTLINE                      PIC X(132).
008500
008600*****************************************************************
008700* A SWITCH, A 77-LEVEL BASELINE COUNT WITH ITS NO-BASELINES     *
008800* CONDITION-NAME, SORT SUBSCRIPTS, THE WHOLE-REGISTRY TABLE AND *
008900* ITS SORT SWAP AREA, THEN THE PRINT LINE LAYOUTS IN THE ORDER  *
009000* THEY APPEAR ON THE LISTING.                                   *
009100*****************************************************************
009200 WORKING-STORAGE SECTION.
009300
009400*****************************************************************
009500* ONE END-OF-FILE SWITCH IS ALL THIS PROGRAM NEEDS - THERE IS   *
009600* NO SEARCH-FOR-A-KEY LOGIC HERE THE WAY THERE IS IN THE OTHER  *
009700* THREE PROGRAMS, SINCE EVERY ROW ON BASELINE-FILE GETS LOADED  *
009800* AND LISTED.                                                   *
009900*****************************************************************
010000 01  SWITCHES.
010100     05  BAS-EOF-SW            PIC XXX     VALUE 'NO'.
010200     05  FILLER                   PIC X(08)   VALUE SPACES.
010300
010400*****************************************************************
010500* COUNTS HOW MANY ROWS WERE LOADED INTO BASELINE-TABLE BELOW.   *
010600* NO-BASELINES (REQ 5711) LETS 0000-PDPBAS01 TEST FOR AN EMPTY  *
010700* REGISTRY BY NAME INSTEAD OF COMPARING AGAINST A LITERAL ZERO. *
010800*****************************************************************
010900 77  C-BASELINE-CT               PIC 9(5)    COMP  VALUE 0.
011000     88  NO-BASELINES                        VALUE 0.
011100*****************************************************************
011200* BAS-IX WALKS THE SORTED TABLE FOR PRINTING; C-PASS-IX/C-CMP-  *
011300* IX/C-PASS-LIMIT ARE THE BUBBLE-SORT SUBSCRIPTS USED BY        *
011400* 2100-SORT-DESCENDING AND ITS CHILD PARAGRAPHS BELOW.          *
011500*****************************************************************
011600 01  COUNTERS COMP.
011700     05  BAS-IX                   PIC 9(5)    VALUE 0.
011800     05  C-PASS-IX               PIC 9(5)    VALUE 0.
011900     05  C-CMP-IX                PIC 9(5)    VALUE 0.
012000     05  C-PASS-LIMIT            PIC 9(5)    VALUE 0.
012100
012200*****************************************************************
012300* BREAKS AN EIGHT-DIGIT CCYYMMDD BASELINE DATE INTO ITS THREE   *
012400* PARTS SO 2200-LIST-DESCENDING CAN STRING THEM BACK TOGETHER   *
012500* AS MM/DD/CCYY FOR THE DATE COLUMN - THE SAME FOUR-DIGIT       *
012600* CENTURY-YEAR FORMAT ADOPTED SHOPWIDE FOR Y2K.                 *
012700*****************************************************************
012800 01  BD-HOLD.
012900     05  BD-CCYY               PIC 9(4).
013000     05  BD-MM                 PIC 99.
013100     05  BD-DD                 PIC 99.
013200 01  BD-ALT REDEFINES BD-HOLD
013300                                   PIC 9(8).
013400
013500*****************************************************************
013600* HOLDS THE ENTIRE BASELINE REGISTRY IN MEMORY, UP TO 200 ROWS, *
013700* SO IT CAN BE SORTED DESCENDING BY BASELINE-ID (REQ 4471)      *
013800* BEFORE ANYTHING IS PRINTED - THE SAME BUBBLE-SORT SHAPE       *
013900* PDPRPT01 USES ON ITS OWN OFFICE TABLE.  200 IS FAR MORE       *
014000* BASELINES THAN THIS COMPANY HAS EVER TAKEN A SNAPSHOT OF;     *
014100* RAISE THE OCCURS IF THAT EVER CHANGES.                        *
014200*****************************************************************
014300 01  BASELINE-TABLE.
014400     05  BAS-ENTRY OCCURS 200 TIMES.
014500         10  BAS-TBL-ID           PIC 9(5)    COMP.
014600         10  BAS-TBL-DATE         PIC 9(8).
014700         10  BAS-TBL-NAME         PIC X(40).
014800         10  BAS-TBL-DESC         PIC X(60).
014900         10  FILLER               PIC X(05).
015000
015100*****************************************************************
015200* ONE-ROW SCRATCH AREA USED BY 2111-SORT-COMPARE TO EXCHANGE    *
015300* TWO ADJACENT BAS-ENTRY ROWS WHEN THEY ARE OUT OF ORDER.       *
015400*****************************************************************
015500 01  SWAP-ENTRY.
015600     05  SWP-TBL-ID               PIC 9(5)    COMP.
015700     05  SWP-TBL-DATE             PIC 9(8).
015800     05  SWP-TBL-NAME             PIC X(40).
015900     05  SWP-TBL-DESC             PIC X(60).
016000     05  FILLER                   PIC X(05).
016100
016200*****************************************************************
016300* USED ONLY BY THE NO-BASELINES DISPLAY IN 0000-PDPBAS01 -      *
016400* TRACE-CT-ALT REDEFINES IT DISPLAY SO OPERATIONS CAN READ THE  *
016500* COUNT OFF THE JOB LOG WITHOUT SIGN OR ZERO-SUPPRESS NOISE.    *
016600*****************************************************************
016700 01  TRACE-CT                  PIC 9(5)    VALUE 0.
016800 01  TRACE-CT-ALT REDEFINES TRACE-CT
016900                                   PIC X(5).
017000
017100*****************************************************************
017200* SAME IDEA AS TRACE-CT ABOVE BUT FOR THE NORMAL (NON-EMPTY)    *
017300* CASE - CARRIES THE FINAL BASELINE COUNT OUT TO THE 'BASELINES *
017400* LISTED' DISPLAY AT THE END OF THE RUN.                        *
017500*****************************************************************
017600 01  BASELINE-CT-DISPLAY       PIC 9(5)    VALUE 0.
017700 01  BASELINE-CT-ALT REDEFINES BASELINE-CT-DISPLAY
017800                                   PIC X(5).
017900
018000*****************************************************************
018100* REPORT TITLE PRINTED ONCE AT THE TOP OF EVERY RUN, CENTERED   *
018200* ON THE 132-COLUMN LINE.                                       *
018300*****************************************************************
018400 01  RPT-TITLE-LINE.
018500     05  FILLER                   PIC X(46)   VALUE SPACES.
018600     05  FILLER                   PIC X(24) VALUE
018700         'PDP BASELINE REGISTRY'.
018800     05  FILLER                   PIC X(62)   VALUE SPACES.
018900
019000*****************************************************************
019100* A FULL LINE OF DASHES USED TO BOX OFF THE HEADER FROM THE     *
019200* COLUMN HEADINGS AND DETAIL LINES BELOW.                       *
019300*****************************************************************
019400 01  RPT-SEPARATOR-LINE.
019500     05  FILLER                   PIC X(132)  VALUE ALL '-'.
019600
019700*****************************************************************
019800* COLUMN HEADINGS FOR THE THREE PRINTED FIELDS - BASELINE-ID,   *
019900* DATE AND NAME - WIDENED TO MATCH THE 40-BYTE BASELINE-NAME    *
020000* FIELD UNDER REQ 4900.                                         *
020100*****************************************************************
020200 01  RPT-COLUMN-HEADING.
020300     05  FILLER                   PIC X(3)    VALUE SPACES.
020400     05  FILLER                   PIC X(10) VALUE 'BASELINE'.
020500     05  FILLER                   PIC X(4)    VALUE SPACES.
020600     05  FILLER                   PIC X(10) VALUE 'DATE'.
020700     05  FILLER                   PIC X(4)    VALUE SPACES.
020800     05  FILLER                   PIC X(40) VALUE 'NAME'.
020900     05  FILLER                   PIC X(61)   VALUE SPACES.
021000
021100*****************************************************************
021200* ONE PRINTED LINE PER BASELINE, IN DESCENDING BASELINE-ID      *
021300* ORDER LEFT BY 2100-SORT-DESCENDING - MOST RECENT SNAPSHOT     *
021400* ALWAYS HEADS THE LISTING.                                     *
021500*****************************************************************
021600 01  RPT-DETAIL-LINE.
021700     05  FILLER                   PIC X(3)    VALUE SPACES.
021800     05  O-BAS-ID                 PIC ZZZZ9.
021900     05  FILLER                   PIC X(9)    VALUE SPACES.
022000     05  O-BAS-DATE               PIC X(10).
022100     05  FILLER                   PIC X(4)    VALUE SPACES.
022200     05  O-BAS-NAME               PIC X(40).
022300     05  FILLER                   PIC X(61)   VALUE SPACES.
022400
022500*****************************************************************
022600* PRINTED IN PLACE OF THE COLUMN HEADINGS AND DETAIL LINES WHEN *
022700* BASELINE-FILE IS COMPLETELY EMPTY - REQ 5660, ADDED SO THE    *
022800* FIRST RUN OF THIS PROGRAM, BEFORE ANY IMPORT HAS EVER POSTED  *
022900* A BASELINE, PRODUCES A READABLE MESSAGE INSTEAD OF A BLANK    *
023000* PAGE.                                                         *
023100*****************************************************************
023200 01  RPT-NONE-LINE.
023300     05  FILLER                   PIC X(20)   VALUE SPACES.
023400     05  FILLER                   PIC X(24) VALUE
023500         'NO BASELINES ON FILE'.
023600     05  FILLER                   PIC X(88)   VALUE SPACES.
023700
023800 PROCEDURE DIVISION.
023900
024000*****************************************************************
024100* TOP LEVEL OF THE RUN.  LOADS THE WHOLE REGISTRY INTO MEMORY   *
024200* FIRST; IF IT CAME BACK EMPTY (NO-BASELINES), PRINT THE ONE-   *
024300* LINE MESSAGE AND SKIP THE SORT AND COLUMN HEADINGS ENTIRELY - *
024400* OTHERWISE SORT DESCENDING AND WALK THE TABLE ONE ROW AT A     *
024500* TIME.  ALWAYS PERFORMED AS PERFORM 2100-SORT-DESCENDING THRU  *
024600* 2100-EXIT SO THE GO TO INSIDE THAT PARAGRAPH RETURNS HERE     *
024700* INSTEAD OF FALLING THROUGH INTO 2110-SORT-PASS.               *
024800*****************************************************************
024900 0000-PDPBAS01.
025000     OPEN OUTPUT BASELISTING.
025100     WRITE PRTLINE FROM RPT-TITLE-LINE
025200         AFTER ADVANCING TOP-OF-FORM.
025300     WRITE PRTLINE FROM RPT-SEPARATOR-LINE
025400         AFTER ADVANCING 1 LINE.
025500     PERFORM 2000-LOAD-BASELINE-TABLE.
025600     IF NO-BASELINES
025700         MOVE 0 TO TRACE-CT
025800         WRITE PRTLINE FROM RPT-NONE-LINE
025900             AFTER ADVANCING 2 LINES
026000         DISPLAY 'PDPBAS01 - NO BASELINES ON FILE, COUNT '
026100             TRACE-CT-ALT
026200     ELSE
026300         PERFORM 2100-SORT-DESCENDING THRU 2100-EXIT
026400         WRITE PRTLINE FROM RPT-COLUMN-HEADING
026500             AFTER ADVANCING 2 LINES
026600         PERFORM 2200-LIST-DESCENDING
026700             VARYING BAS-IX FROM 1 BY 1
026800             UNTIL BAS-IX > C-BASELINE-CT
026900         MOVE C-BASELINE-CT TO BASELINE-CT-DISPLAY
027000         DISPLAY 'PDPBAS01 - BASELINES LISTED: '
027100             BASELINE-CT-ALT
027200     END-IF.
027300     CLOSE BASELISTING.
027400     STOP RUN.
027500
027600
027700*****************************************************************
027800* ONE FULL PASS OF BASELINE-FILE, LOADING EVERY ROW INTO        *
027900* BASELINE-TABLE IN WHATEVER ORDER PDPIMP01 HAPPENED TO WRITE   *
028000* THEM - 2100-SORT-DESCENDING BELOW PUTS THEM IN PRINT ORDER.   *
028100*****************************************************************
028200 2000-LOAD-BASELINE-TABLE.
028300     MOVE 0    TO C-BASELINE-CT.
028400     MOVE 'NO' TO BAS-EOF-SW.
028500     OPEN INPUT BASELINE-FILE.
028600     PERFORM 2010-LOAD-ONE-BASELINE
028700         UNTIL BAS-EOF-SW = 'YES'.
028800     CLOSE BASELINE-FILE.
028900
029000
029100*****************************************************************
029200* ONE READ, ONE TABLE-ADD - EVERY ROW ON THE FILE IS KEPT,      *
029300* UNLIKE THE OTHER THREE PROGRAMS WHICH SCAN LOOKING FOR A      *
029400* SPECIFIC BASELINE-ID.                                         *
029500*****************************************************************
029600 2010-LOAD-ONE-BASELINE.
029700     READ BASELINE-FILE
029800         AT END
029900             MOVE 'YES' TO BAS-EOF-SW
030000         NOT AT END
030100             ADD 1 TO C-BASELINE-CT
030200             MOVE BAS-BASELINE-ID TO BAS-TBL-ID (C-BASELINE-CT)
030300             MOVE BAS-BASELINE-DATE
030400                 TO BAS-TBL-DATE (C-BASELINE-CT)
030500             MOVE BAS-BASELINE-NAME
030600                 TO BAS-TBL-NAME (C-BASELINE-CT)
030700             MOVE BAS-DESCRIPTION
030800                 TO BAS-TBL-DESC (C-BASELINE-CT)
030900     END-READ.
031000
031100
031200*****************************************************************
031300* A ONE-OR-ZERO-ROW REGISTRY IS ALREADY IN ORDER, SO SKIP THE   *
031400* SORT ENTIRELY VIA THE GO TO - OTHERWISE RUN A STANDARD        *
031500* DESCENDING BUBBLE SORT ON BAS-TBL-ID, REQ 4471.  ALWAYS       *
031600* PERFORMED AS PERFORM ... THRU 2100-EXIT SO THE GO TO ABOVE    *
031700* RETURNS TO 0000-PDPBAS01 INSTEAD OF FALLING THROUGH INTO      *
031800* 2110-SORT-PASS - THIS FIRES ON THE VERY FIRST RUN OF THE      *
031900* SYSTEM, WHEN EXACTLY ONE BASELINE IS ON FILE.                 *
032000*****************************************************************
032100 2100-SORT-DESCENDING.
032200     IF C-BASELINE-CT < 2
032300         GO TO 2100-EXIT
032400     END-IF.
032500     PERFORM 2110-SORT-PASS
032600         VARYING C-PASS-IX FROM 1 BY 1
032700         UNTIL C-PASS-IX > C-BASELINE-CT - 1.
032800
032900*****************************************************************
033000* COMMON EXIT FOR 2100-SORT-DESCENDING - SEE THE NOTE THERE ON  *
033100* WHY THE PERFORM ABOVE ALWAYS NAMES THIS PARAGRAPH AS ITS THRU *
033200* RANGE.                                                        *
033300*****************************************************************
033400 2100-EXIT.
033500     EXIT.
033600
033700
033800*****************************************************************
033900* ONE PASS OF THE BUBBLE SORT - EACH PASS SHRINKS THE UNSORTED  *
034000* PORTION OF THE TABLE BY ONE ENTRY.                            *
034100*****************************************************************
034200 2110-SORT-PASS.
034300     COMPUTE C-PASS-LIMIT = C-BASELINE-CT - C-PASS-IX.
034400     PERFORM 2111-SORT-COMPARE
034500         VARYING C-CMP-IX FROM 1 BY 1
034600         UNTIL C-CMP-IX > C-PASS-LIMIT.
034700
034800
034900*****************************************************************
035000* SWAPS TWO ADJACENT ENTRIES WHEN THE FIRST HAS A LOWER         *
035100* BASELINE-ID THAN THE SECOND, SO THE HIGHEST (MOST RECENT)     *
035200* BASELINE-ID WORKS ITS WAY TO THE FRONT OF THE TABLE.          *
035300*****************************************************************
035400 2111-SORT-COMPARE.
035500     IF BAS-TBL-ID (C-CMP-IX) < BAS-TBL-ID (C-CMP-IX + 1)
035600         MOVE BAS-ENTRY (C-CMP-IX)     TO SWAP-ENTRY
035700         MOVE BAS-ENTRY (C-CMP-IX + 1) TO BAS-ENTRY (C-CMP-IX)
035800         MOVE SWAP-ENTRY TO BAS-ENTRY (C-CMP-IX + 1)
035900     END-IF.
036000
036100
036200*****************************************************************
036300* PRINTS ONE DETAIL LINE PER BASELINE IN THE SORTED ORDER LEFT  *
036400* BY 2100-SORT-DESCENDING, REBUILDING THE STORED CCYYMMDD DATE  *
036500* AS MM/DD/CCYY FOR THE DATE COLUMN.                            *
036600*****************************************************************
036700 2200-LIST-DESCENDING.
036800     MOVE BAS-TBL-ID (BAS-IX)   TO O-BAS-ID.
036900     MOVE BAS-TBL-DATE (BAS-IX) TO BD-ALT.
037000     STRING BD-MM   DELIMITED BY SIZE
037100            '/'         DELIMITED BY SIZE
037200            BD-DD   DELIMITED BY SIZE
037300            '/'         DELIMITED BY SIZE
037400            BD-CCYY DELIMITED BY SIZE
037500            INTO O-BAS-DATE.
037600     MOVE BAS-TBL-NAME (BAS-IX) TO O-BAS-NAME.
037700     WRITE PRTLINE FROM RPT-DETAIL-LINE
037800         AFTER ADVANCING 1 LINE.
